000100*****************************************************************
000200*                                                               *
000300*  PROGRAM NAME = CATALOG-MAINT  (MEMBER CatalogMaint)          *
000400*                                                               *
000500*  DESCRIPTIVE NAME = STEP 2 OF THE E-COMMERCE INVENTORY AND    *
000600*                     ORDER BATCH RUN -- PRODUCT, CUSTOMER,     *
000700*                     ORDER AND REVIEW MAINTENANCE AGAINST THE  *
000800*                     TABLES BUILT BY DATALOADER.  EACH SERVICE *
000900*                     IS A SELF-CONTAINED PARAGRAPH RANGE;      *
001000*                     900-RUN-MAINTENANCE-DEMO DRIVES THEM IN   *
001100*                     THE FIXED SEQUENCE THIS SHOP USES TO      *
001200*                     EXERCISE THE CATALOG ON EVERY RUN.        *
001300*                                                               *
001400*  CALLED BY = ECOM-BATCH-RUN, PARAGRAPH 200-CALL-WORKER        *
001500*             (WS-SUBPROGRAM-ENTRY (2)).                        *
001600*                                                               *
001700*  CHANGE ACTIVITY :                                            *
001800*  PN= REASON  DATE    PROGRAMMER    REMARKS                    *
001900*  $D0= INIT   861103  A.MOHANTY  : INITIAL VERSION - PRODUCT   *
002000*                                   ADD/SEARCH/UPDATE/REMOVE    *
002100*  $P1= CR114  870226  B.KIM      : ADDED CUSTOMER REGISTRATION *
002200*                                   AND ORDER PLACEMENT LOGIC   *
002300*  $P2= CR230  881017  E.SVESH    : ADDED ORDER STATUS/CANCEL/  *
002400*                                   SEARCH AND REVIEW MAINT.    *
002500*  $P3= Y2K07  990104  N.CHUBAREV : WINDOWED THE 2-DIGIT RUN    *
002600*                                   DATE INTO A 4-DIGIT CCYY    *
002700*                                   FOR THE ORDER-DATE FIELD    *
002800*  $P4= CR403  031130  K.DABIC    : ADDED LOW-STOCK COUNT TO    *
002900*                                   THE OUT-OF-STOCK LISTING    *
003000*****************************************************************
003100 IDENTIFICATION              DIVISION.
003200*-----------------------------------------------------------------
003300 PROGRAM-ID.                 CATALOG-MAINT.
003400 AUTHOR.                     ARADHITA MOHANTY.
003500 INSTALLATION.               SYSTEMS GROUP - BATCH DEVELOPMENT.
003600 DATE-WRITTEN.               NOVEMBER 1986.
003700 DATE-COMPILED.
003800 SECURITY.                   NONE.
003900******************************************************************
004000 ENVIRONMENT                 DIVISION.
004100*-----------------------------------------------------------------
004200 CONFIGURATION               SECTION.
004300 SOURCE-COMPUTER.            ASUS X751.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT                SECTION.
004700 FILE-CONTROL.
004800     SELECT REPORT-FILE      ASSIGN TO RPTOUT
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-REPORT-STATUS.
005100******************************************************************
005200 DATA                        DIVISION.
005300*-----------------------------------------------------------------
005400 FILE                        SECTION.
005500*-----------------------------------------------------------------
005600     COPY RPTWORK.
005700*-----------------------------------------------------------------
005800 WORKING-STORAGE             SECTION.
005900*-----------------------------------------------------------------
006000 01  WS-FILE-STATUSES.
006100     05  WS-REPORT-STATUS        PIC X(02).
006200     05  FILLER                  PIC X(02).
006300*
006400*    RUN-DATE WORK AREA.  ACCEPT FROM DATE RETURNS A 2-DIGIT
006500*    YEAR; THE WINDOW BELOW EXPANDS IT TO A 4-DIGIT CENTURY SO
006600*    ORDER-DATE CAN CARRY A FULL CCYYMMDD VALUE, PER THE Y2K
006700*    REVIEW NOTED IN THE CHANGE LOG ABOVE.
006800*
006900 01  WS-RUN-DATE-RAW.
007000     05  WS-RUN-YY               PIC 9(02).
007100     05  WS-RUN-MM               PIC 9(02).
007200     05  WS-RUN-DD               PIC 9(02).
007300     05  FILLER                  PIC X(01).
007400 01  WS-RUN-DATE-FULL.
007500     05  WS-RUN-CCYY             PIC 9(04).
007600     05  WS-RUN-MM-OUT           PIC 9(02).
007700     05  WS-RUN-DD-OUT           PIC 9(02).
007800 01  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-FULL
007900                                 PIC 9(08).
008000*
008100*    GENERAL TABLE-SEARCH AND RESULT WORK AREA, SHARED ACROSS
008200*    THE SERVICE PARAGRAPHS BELOW.  ONLY ONE SEARCH IS EVER IN
008300*    FLIGHT AT A TIME.
008400*
008500 01  WS-SEARCH-WORK-AREA.
008600     05  WS-SEARCH-ID            PIC 9(09).
008700     05  WS-SEARCH-FOUND-SW      PIC X(01).
008800         88  WS-SEARCH-FOUND          VALUE "Y".
008900     05  WS-SEARCH-NAME-TEXT     PIC X(40).
009000     05  WS-SEARCH-NAME-UPPER    PIC X(40).
009100     05  WS-SEARCH-TARGET-UPPER  PIC X(40).
009200     05  WS-SEARCH-TARGET-LEN    PIC 9(02) COMP.
009300 01  WS-SEARCH-NAME-REDEF REDEFINES WS-SEARCH-WORK-AREA.
009400     05  FILLER                  PIC X(10).
009500     05  WS-SEARCH-CHAR OCCURS 40 TIMES
009600             INDEXED BY WS-SCX
009700         PIC X(01).
009800*
009900*    PRODUCT-ADD / UPDATE WORK AREA.
010000*
010100 01  WS-NEW-PRODUCT-AREA.
010200     05  WS-NEWP-ID              PIC 9(09).
010300     05  WS-NEWP-NAME            PIC X(40).
010400     05  WS-NEWP-PRICE           PIC S9(7)V99.
010500     05  WS-NEWP-STOCK           PIC S9(7).
010600     05  FILLER                  PIC X(02).
010700*
010800*    ORDER-PLACEMENT WORK AREA.
010900*
011000 01  WS-ORDER-PLACE-AREA.
011100     05  WS-OP-CUST-ID           PIC 9(09).
011200     05  WS-OP-PROD-COUNT        PIC 9(02) COMP.
011300     05  WS-OP-PROD-LIST OCCURS 10 TIMES
011400             INDEXED BY WS-OPX
011500         PIC 9(09).
011600     05  WS-OP-SUCCESS-SW        PIC X(01).
011700         88  WS-OP-SUCCESS            VALUE "Y".
011800     05  WS-OP-PROD-INDEX-LIST OCCURS 10 TIMES
011900             INDEXED BY WS-OPIX
012000         PIC 9(04) COMP.
012100     05  WS-OP-TOTAL-PRICE       PIC S9(9)V99.
012200     05  FILLER                  PIC X(02).
012300*
012400*    REVIEW MAINTENANCE WORK AREA.
012500*
012600 01  WS-REVIEW-MAINT-AREA.
012700     05  WS-RM-PRODUCT-ID        PIC 9(09).
012800     05  WS-RM-REVIEW-ID         PIC 9(09).
012900     05  WS-RM-CUSTOMER-ID       PIC 9(09).
013000     05  WS-RM-RATING            PIC 9(01).
013100     05  WS-RM-COMMENT           PIC X(80).
013200     05  FILLER                  PIC X(02).
013300*
013400*    AVERAGE-RATING WORK AREA -- DIVISION IS PERFORMED WITH
013500*    ROUNDED, PER THE SHOP'S HALF-UP RULE FOR RATINGS.
013600*
013700 01  WS-AVG-RATING-AREA.
013800     05  WS-AVG-RATING           PIC 9(01)V99.
013900     05  FILLER                  PIC X(01).
014000 01  WS-AVG-RATING-EDIT REDEFINES WS-AVG-RATING-AREA.
014100     05  WS-AVG-RATING-ED        PIC 9.99.
014200*
014300*    REPORT LINE WORK AREA FOR THIS PROGRAM'S ACTIVITY LOG, AND
014400*    THE ID-EDIT SCRATCH FIELD.  THE ID-EDIT IS CARRIED AS A
014500*    77-LEVEL STANDALONE ITEM PER THIS SHOP'S HABIT FOR A
014600*    SCRATCH EDIT FIELD THAT BELONGS TO NO LARGER GROUP.
014700*
014800 01  WS-REPORT-LINE-AREA.
014900     05  WS-RPT-TEXT             PIC X(132).
015000     05  FILLER                  PIC X(04).
015100 77  WS-RPT-ID-EDIT              PIC ZZZZZZZZ9.
015200*-----------------------------------------------------------------
015300 LINKAGE                     SECTION.
015400*-----------------------------------------------------------------
015500     COPY PRODTAB.
015600     COPY CUSTTAB.
015700     COPY ORDRTAB.
015800******************************************************************
015900 PROCEDURE                   DIVISION    USING PRODUCT-TABLE-AREA
016000                                                CUSTOMER-TABLE-AREA
016100                                                ORDER-TABLE-AREA.
016200*-----------------------------------------------------------------
016300 000-MAINTAIN-CATALOG.
016400     OPEN EXTEND REPORT-FILE.
016500     ACCEPT WS-RUN-DATE-RAW FROM DATE.
016600     PERFORM 050-WINDOW-RUN-DATE THRU 050-WINDOW-RUN-DATE-EXIT.
016700*
016800     PERFORM 900-RUN-MAINTENANCE-DEMO
016900         THRU 900-RUN-MAINTENANCE-DEMO-EXIT.
017000*
017100     CLOSE REPORT-FILE.
017200     EXIT PROGRAM.
017300*-----------------------------------------------------------------
017400*    Y2K CENTURY WINDOW -- 2-DIGIT YEARS 00-49 ARE TAKEN AS
017500*    20XX, 50-99 AS 19XX.  SEE CR $P3 ABOVE.
017600*-----------------------------------------------------------------
017700 050-WINDOW-RUN-DATE.
017800     IF WS-RUN-YY LESS THAN 50
017900         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
018000     ELSE
018100         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY
018200     END-IF.
018300     MOVE WS-RUN-MM              TO WS-RUN-MM-OUT.
018400     MOVE WS-RUN-DD              TO WS-RUN-DD-OUT.
018500 050-WINDOW-RUN-DATE-EXIT.
018600     EXIT.
018700*=================================================================
018800*    1000 -- PRODUCT MAINTENANCE (PRODUCTSERVICE)
018900*=================================================================
019000*-----------------------------------------------------------------
019100*    1100 -- ADD A NEW PRODUCT.  APPENDED TO THE TABLE; NO
019200*    REVIEWS YET.  WS-NEW-PRODUCT-AREA MUST BE SET BY THE CALLER
019300*    (HERE, THE DEMO PARAGRAPH) BEFORE THIS IS PERFORMED.
019400*-----------------------------------------------------------------
019500 1100-ADD-PRODUCT.
019600     SET PT-PX TO PT-PRODUCT-COUNT.
019700     SET PT-PX UP BY 1.
019800     IF PT-PX GREATER THAN PT-MAX-PRODUCTS
019900         GO TO 1100-ADD-PRODUCT-EXIT.
020000     MOVE WS-NEWP-ID              TO PT-PRODUCT-ID (PT-PX).
020100     MOVE WS-NEWP-NAME            TO PT-PRODUCT-NAME (PT-PX).
020200     MOVE WS-NEWP-PRICE           TO PT-UNIT-PRICE (PT-PX).
020300     MOVE WS-NEWP-STOCK           TO PT-STOCK-QTY (PT-PX).
020400     MOVE ZERO                    TO PT-REVIEW-COUNT (PT-PX).
020500     MOVE ZERO                    TO PT-RATING-TOTAL (PT-PX).
020600     SET PT-PRODUCT-COUNT         TO PT-PX.
020700*
020800     MOVE SPACES                  TO WS-REPORT-LINE-AREA.
020900     MOVE WS-NEWP-ID               TO WS-RPT-ID-EDIT.
021000     STRING "PRODUCT ADDED - ID " WS-RPT-ID-EDIT
021100         DELIMITED BY SIZE INTO WS-RPT-TEXT.
021200     MOVE WS-RPT-TEXT TO REPORT-LINE.
021300     WRITE REPORT-LINE.
021400 1100-ADD-PRODUCT-EXIT.
021500     EXIT.
021600*-----------------------------------------------------------------
021700*    1200 -- SEARCH BY PRODUCT ID.  EXACT MATCH.  SETS PT-PX TO
021800*    THE ENTRY AND WS-SEARCH-FOUND-SW ON A HIT.
021900*-----------------------------------------------------------------
022000 1200-SEARCH-PRODUCT-BY-ID.
022100     MOVE "N"                     TO WS-SEARCH-FOUND-SW.
022200     SET PT-PX TO 1.
022300 1200-SCAN-BY-ID.
022400     IF PT-PX GREATER THAN PT-PRODUCT-COUNT
022500         GO TO 1200-SEARCH-PRODUCT-BY-ID-EXIT.
022600     IF PT-PRODUCT-ID (PT-PX) = WS-SEARCH-ID
022700         MOVE "Y" TO WS-SEARCH-FOUND-SW
022800         GO TO 1200-SEARCH-PRODUCT-BY-ID-EXIT.
022900     SET PT-PX UP BY 1.
023000     GO TO 1200-SCAN-BY-ID.
023100 1200-SEARCH-PRODUCT-BY-ID-EXIT.
023200     EXIT.
023300*-----------------------------------------------------------------
023400*    1300 -- SEARCH BY NAME SUBSTRING, CASE-INSENSITIVE.  FIRST
023500*    MATCH ONLY, CONSISTENT WITH THE SINGLE-RESULT SEARCHES USED
023600*    THROUGHOUT THIS PROGRAM.
023700*-----------------------------------------------------------------
023800 1300-SEARCH-PRODUCT-BY-NAME.
023900     MOVE "N"                     TO WS-SEARCH-FOUND-SW.
024000     MOVE WS-SEARCH-NAME-TEXT     TO WS-SEARCH-TARGET-UPPER.
024100     INSPECT WS-SEARCH-TARGET-UPPER
024200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
024300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024400     PERFORM 1330-COMPUTE-TARGET-LENGTH
024500         THRU 1330-COMPUTE-TARGET-LENGTH-EXIT.
024600     SET PT-PX TO 1.
024700 1300-SCAN-BY-NAME.
024800     IF PT-PX GREATER THAN PT-PRODUCT-COUNT
024900         GO TO 1300-SEARCH-PRODUCT-BY-NAME-EXIT.
025000     MOVE PT-PRODUCT-NAME (PT-PX) TO WS-SEARCH-NAME-UPPER.
025100     INSPECT WS-SEARCH-NAME-UPPER
025200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
025300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025400     IF WS-SEARCH-NAME-UPPER (1:40) =
025500             WS-SEARCH-TARGET-UPPER (1:40)
025600         MOVE "Y" TO WS-SEARCH-FOUND-SW
025700         GO TO 1300-SEARCH-PRODUCT-BY-NAME-EXIT.
025800     PERFORM 1350-TEST-SUBSTRING THRU 1350-TEST-SUBSTRING-EXIT.
025900     IF WS-SEARCH-FOUND
026000         GO TO 1300-SEARCH-PRODUCT-BY-NAME-EXIT.
026100     SET PT-PX UP BY 1.
026200     GO TO 1300-SCAN-BY-NAME.
026300 1300-SEARCH-PRODUCT-BY-NAME-EXIT.
026400     EXIT.
026500*-----------------------------------------------------------------
026600*    1330 -- COUNT THE SIGNIFICANT (NON-TRAILING-SPACE)
026700*    CHARACTERS IN WS-SEARCH-TARGET-UPPER SO 1350 KNOWS HOW
026800*    MANY CHARACTERS OF EACH CANDIDATE WINDOW TO COMPARE.
026900*-----------------------------------------------------------------
027000 1330-COMPUTE-TARGET-LENGTH.
027100     MOVE ZERO                    TO WS-SEARCH-TARGET-LEN.
027200     SET WS-SCX TO 40.
027300 1330-SCAN-BACK-FROM-END.
027400     IF WS-SCX LESS THAN 1
027500         GO TO 1330-COMPUTE-TARGET-LENGTH-EXIT.
027600     IF WS-SEARCH-TARGET-UPPER (WS-SCX:1) NOT = SPACE
027700         SET WS-SEARCH-TARGET-LEN TO WS-SCX
027800         GO TO 1330-COMPUTE-TARGET-LENGTH-EXIT.
027900     SET WS-SCX DOWN BY 1.
028000     GO TO 1330-SCAN-BACK-FROM-END.
028100 1330-COMPUTE-TARGET-LENGTH-EXIT.
028200     EXIT.
028300*-----------------------------------------------------------------
028400*    1350 -- TRUE SUBSTRING TEST OF WS-SEARCH-TARGET-UPPER
028500*    WITHIN WS-SEARCH-NAME-UPPER, CHARACTER BY CHARACTER.
028600*-----------------------------------------------------------------
028700 1350-TEST-SUBSTRING.
028800     IF WS-SEARCH-TARGET-LEN = ZERO
028900         GO TO 1350-TEST-SUBSTRING-EXIT.
029000     SET WS-SCX TO 1.
029100 1350-TRY-START-POSITION.
029200     IF WS-SCX + WS-SEARCH-TARGET-LEN - 1 GREATER THAN 40
029300         GO TO 1350-TEST-SUBSTRING-EXIT.
029400     IF WS-SEARCH-NAME-UPPER (WS-SCX:WS-SEARCH-TARGET-LEN) =
029500             WS-SEARCH-TARGET-UPPER (1:WS-SEARCH-TARGET-LEN)
029600         MOVE "Y" TO WS-SEARCH-FOUND-SW
029700         GO TO 1350-TEST-SUBSTRING-EXIT.
029800     SET WS-SCX UP BY 1.
029900     GO TO 1350-TRY-START-POSITION.
030000 1350-TEST-SUBSTRING-EXIT.
030100     EXIT.
030200*-----------------------------------------------------------------
030300*    1400 -- UPDATE A PRODUCT'S NAME, PRICE AND STOCK BY ID.
030400*    NO-OP WHEN THE PRODUCT IS NOT FOUND.
030500*-----------------------------------------------------------------
030600 1400-UPDATE-PRODUCT.
030700     MOVE WS-NEWP-ID              TO WS-SEARCH-ID.
030800     PERFORM 1200-SEARCH-PRODUCT-BY-ID
030900         THRU 1200-SEARCH-PRODUCT-BY-ID-EXIT.
031000     IF NOT WS-SEARCH-FOUND
031100         GO TO 1400-UPDATE-PRODUCT-EXIT.
031200     MOVE WS-NEWP-NAME             TO PT-PRODUCT-NAME (PT-PX).
031300     MOVE WS-NEWP-PRICE            TO PT-UNIT-PRICE (PT-PX).
031400     MOVE WS-NEWP-STOCK            TO PT-STOCK-QTY (PT-PX).
031500*
031600     MOVE SPACES                   TO WS-REPORT-LINE-AREA.
031700     MOVE WS-NEWP-ID               TO WS-RPT-ID-EDIT.
031800     STRING "PRODUCT UPDATED - ID " WS-RPT-ID-EDIT
031900         DELIMITED BY SIZE INTO WS-RPT-TEXT.
032000     MOVE WS-RPT-TEXT TO REPORT-LINE.
032100     WRITE REPORT-LINE.
032200 1400-UPDATE-PRODUCT-EXIT.
032300     EXIT.
032400*-----------------------------------------------------------------
032500*    1500 -- REMOVE A PRODUCT BY ID.  ENTRIES ABOVE THE REMOVED
032600*    ONE ARE SHUFFLED DOWN ONE SLOT TO CLOSE THE GAP.
032700*-----------------------------------------------------------------
032800 1500-REMOVE-PRODUCT.
032900     PERFORM 1200-SEARCH-PRODUCT-BY-ID
033000         THRU 1200-SEARCH-PRODUCT-BY-ID-EXIT.
033100     IF NOT WS-SEARCH-FOUND
033200         GO TO 1500-REMOVE-PRODUCT-EXIT.
033300 1500-SHIFT-ENTRIES-DOWN.
033400     IF PT-PX GREATER THAN OR EQUAL TO PT-PRODUCT-COUNT
033500         GO TO 1500-CLEAR-LAST-ENTRY.
033600     MOVE PT-PRODUCT-ENTRY (PT-PX + 1) TO PT-PRODUCT-ENTRY (PT-PX).
033700     SET PT-PX UP BY 1.
033800     GO TO 1500-SHIFT-ENTRIES-DOWN.
033900 1500-CLEAR-LAST-ENTRY.
034000     SET PT-PX TO PT-PRODUCT-COUNT.
034100     MOVE ZERO                    TO PT-PRODUCT-ID (PT-PX).
034200     MOVE SPACES                  TO PT-PRODUCT-NAME (PT-PX).
034300     MOVE ZERO                    TO PT-UNIT-PRICE (PT-PX).
034400     MOVE ZERO                    TO PT-STOCK-QTY (PT-PX).
034500     MOVE ZERO                    TO PT-REVIEW-COUNT (PT-PX).
034600     SET PT-PRODUCT-COUNT DOWN BY 1.
034700*
034800     MOVE SPACES                  TO WS-REPORT-LINE-AREA.
034900     MOVE WS-SEARCH-ID             TO WS-RPT-ID-EDIT.
035000     STRING "PRODUCT REMOVED - ID " WS-RPT-ID-EDIT
035100         DELIMITED BY SIZE INTO WS-RPT-TEXT.
035200     MOVE WS-RPT-TEXT TO REPORT-LINE.
035300     WRITE REPORT-LINE.
035400 1500-REMOVE-PRODUCT-EXIT.
035500     EXIT.
035600*-----------------------------------------------------------------
035700*    1600 -- COUNT PRODUCTS CURRENTLY OUT OF STOCK (STOCK = 0).
035800*    LEAVES THE COUNT IN WS-OP-PROD-COUNT FOR THE CALLER.
035900*-----------------------------------------------------------------
036000 1600-COUNT-OUT-OF-STOCK.
036100     MOVE ZERO                    TO WS-OP-PROD-COUNT.
036200     SET PT-PX TO 1.
036300 1600-SCAN-FOR-OUT-OF-STOCK.
036400     IF PT-PX GREATER THAN PT-PRODUCT-COUNT
036500         GO TO 1600-COUNT-OUT-OF-STOCK-EXIT.
036600     IF PT-STOCK-QTY (PT-PX) = ZERO
036700         ADD 1 TO WS-OP-PROD-COUNT.
036800     SET PT-PX UP BY 1.
036900     GO TO 1600-SCAN-FOR-OUT-OF-STOCK.
037000 1600-COUNT-OUT-OF-STOCK-EXIT.
037100     EXIT.
037200*=================================================================
037300*    2000 -- CUSTOMER / ORDER PLACEMENT (CUSTOMERSERVICE)
037400*=================================================================
037500*-----------------------------------------------------------------
037600*    2100 -- REGISTER A NEW CUSTOMER.  APPENDED TO THE TABLE
037700*    WITH AN EMPTY ORDER LIST.
037800*-----------------------------------------------------------------
037900 2100-REGISTER-CUSTOMER.
038000     SET CT-CX TO CT-CUSTOMER-COUNT.
038100     SET CT-CX UP BY 1.
038200     IF CT-CX GREATER THAN CT-MAX-CUSTOMERS
038300         GO TO 2100-REGISTER-CUSTOMER-EXIT.
038400     MOVE WS-NEWP-ID               TO CT-CUSTOMER-ID (CT-CX).
038500     MOVE WS-NEWP-NAME             TO CT-CUST-NAME (CT-CX).
038600     MOVE WS-SEARCH-NAME-TEXT      TO CT-CUST-EMAIL (CT-CX).
038700     MOVE ZERO                     TO CT-ORDER-COUNT (CT-CX).
038800     SET CT-CUSTOMER-COUNT         TO CT-CX.
038900*
039000     MOVE SPACES                   TO WS-REPORT-LINE-AREA.
039100     MOVE WS-NEWP-ID                TO WS-RPT-ID-EDIT.
039200     STRING "CUSTOMER REGISTERED - ID " WS-RPT-ID-EDIT
039300         DELIMITED BY SIZE INTO WS-RPT-TEXT.
039400     MOVE WS-RPT-TEXT TO REPORT-LINE.
039500     WRITE REPORT-LINE.
039600 2100-REGISTER-CUSTOMER-EXIT.
039700     EXIT.
039800*-----------------------------------------------------------------
039900*    2200 -- SEARCH CUSTOMER BY ID.  EXACT MATCH.
040000*-----------------------------------------------------------------
040100 2200-SEARCH-CUSTOMER-BY-ID.
040200     MOVE "N"                     TO WS-SEARCH-FOUND-SW.
040300     SET CT-CX TO 1.
040400 2200-SCAN-CUSTOMER-BY-ID.
040500     IF CT-CX GREATER THAN CT-CUSTOMER-COUNT
040600         GO TO 2200-SEARCH-CUSTOMER-BY-ID-EXIT.
040700     IF CT-CUSTOMER-ID (CT-CX) = WS-SEARCH-ID
040800         MOVE "Y" TO WS-SEARCH-FOUND-SW
040900         GO TO 2200-SEARCH-CUSTOMER-BY-ID-EXIT.
041000     SET CT-CX UP BY 1.
041100     GO TO 2200-SCAN-CUSTOMER-BY-ID.
041200 2200-SEARCH-CUSTOMER-BY-ID-EXIT.
041300     EXIT.
041400*-----------------------------------------------------------------
041500*    2300 -- PLACE AN ORDER.  WS-ORDER-PLACE-AREA CARRIES THE
041600*    REQUESTED CUSTOMER ID AND PRODUCT-ID LIST ON ENTRY.  ON
041700*    SUCCESS THE ORDER IS APPENDED, THE CUSTOMER'S ORDER LIST IS
041800*    UPDATED, AND EACH LISTED PRODUCT'S STOCK IS DECREMENTED.
041900*    ANY UNKNOWN PRODUCT OR ONE WITH STOCK LESS THAN 1 REJECTS
042000*    THE WHOLE ORDER -- NO PARTIAL ORDERS, NO STOCK CHANGES.
042100*-----------------------------------------------------------------
042200 2300-PLACE-ORDER.
042300     MOVE "N"                     TO WS-OP-SUCCESS-SW.
042400     MOVE WS-OP-CUST-ID            TO WS-SEARCH-ID.
042500     PERFORM 2200-SEARCH-CUSTOMER-BY-ID
042600         THRU 2200-SEARCH-CUSTOMER-BY-ID-EXIT.
042700     IF NOT WS-SEARCH-FOUND
042800         GO TO 2300-PLACE-ORDER-EXIT.
042900*
043000     MOVE ZERO                    TO WS-OP-TOTAL-PRICE.
043100     SET WS-OPX TO 1.
043200 2300-VALIDATE-EACH-PRODUCT.
043300     IF WS-OPX GREATER THAN WS-OP-PROD-COUNT
043400         GO TO 2300-ALL-PRODUCTS-VALID.
043500     MOVE WS-OP-PROD-LIST (WS-OPX) TO WS-SEARCH-ID.
043600     PERFORM 1200-SEARCH-PRODUCT-BY-ID
043700         THRU 1200-SEARCH-PRODUCT-BY-ID-EXIT.
043800     IF NOT WS-SEARCH-FOUND
043900         GO TO 2300-PLACE-ORDER-EXIT.
044000     IF PT-STOCK-QTY (PT-PX) LESS THAN 1
044100         GO TO 2300-PLACE-ORDER-EXIT.
044200     SET WS-OP-PROD-INDEX-LIST (WS-OPX) TO PT-PX.
044300     ADD PT-UNIT-PRICE (PT-PX)    TO WS-OP-TOTAL-PRICE.
044400     SET WS-OPX UP BY 1.
044500     GO TO 2300-VALIDATE-EACH-PRODUCT.
044600*
044700 2300-ALL-PRODUCTS-VALID.
044800     SET OT-OX TO OT-ORDER-COUNT.
044900     SET OT-OX UP BY 1.
045000     IF OT-OX GREATER THAN OT-MAX-ORDERS
045100         GO TO 2300-PLACE-ORDER-EXIT.
045200*
045300     COMPUTE OT-ORDER-ID (OT-OX) = OT-ORDER-COUNT + 1.
045400     MOVE WS-OP-CUST-ID            TO OT-ORDER-CUST-ID (OT-OX).
045500     MOVE WS-OP-PROD-COUNT         TO OT-PRODUCT-COUNT (OT-OX).
045600     SET WS-OPX TO 1.
045700 2300-COPY-PRODUCT-LIST.
045800     IF WS-OPX GREATER THAN WS-OP-PROD-COUNT
045900         GO TO 2300-FINISH-ORDER.
046000     MOVE WS-OP-PROD-LIST (WS-OPX)
046100         TO OT-PRODUCT-ID-LIST (OT-OX, WS-OPX).
046200     SET WS-OPX UP BY 1.
046300     GO TO 2300-COPY-PRODUCT-LIST.
046400*
046500 2300-FINISH-ORDER.
046600     MOVE WS-OP-TOTAL-PRICE        TO OT-TOTAL-PRICE (OT-OX).
046700     MOVE WS-RUN-DATE-NUMERIC      TO OT-ORDER-DATE (OT-OX).
046800     SET OT-STATUS-PENDING (OT-OX) TO TRUE.
046900     SET OT-ORDER-COUNT            TO OT-OX.
047000*
047100     MOVE WS-OP-CUST-ID            TO WS-SEARCH-ID.
047200     PERFORM 2200-SEARCH-CUSTOMER-BY-ID
047300         THRU 2200-SEARCH-CUSTOMER-BY-ID-EXIT.
047400     IF CT-ORDER-COUNT (CT-CX) LESS THAN CT-MAX-ORDERS-PER-CUST
047500         ADD 1 TO CT-ORDER-COUNT (CT-CX)
047600         MOVE OT-ORDER-ID (OT-OX)
047700             TO CT-ORDER-ID-LIST (CT-CX, CT-ORDER-COUNT (CT-CX))
047800     END-IF.
047900*
048000     SET WS-OPX TO 1.
048100 2300-DECREMENT-STOCK.
048200     IF WS-OPX GREATER THAN WS-OP-PROD-COUNT
048300         GO TO 2300-ORDER-ACCEPTED.
048400     SET PT-PX TO WS-OP-PROD-INDEX-LIST (WS-OPX).
048500     SUBTRACT 1 FROM PT-STOCK-QTY (PT-PX).
048600     SET WS-OPX UP BY 1.
048700     GO TO 2300-DECREMENT-STOCK.
048800*
048900 2300-ORDER-ACCEPTED.
049000     MOVE "Y"                     TO WS-OP-SUCCESS-SW.
049100     MOVE SPACES                   TO WS-REPORT-LINE-AREA.
049200     MOVE OT-ORDER-ID (OT-OX)      TO WS-RPT-ID-EDIT.
049300     STRING "ORDER PLACED - ID " WS-RPT-ID-EDIT
049400         DELIMITED BY SIZE INTO WS-RPT-TEXT.
049500     MOVE WS-RPT-TEXT TO REPORT-LINE.
049600     WRITE REPORT-LINE.
049700 2300-PLACE-ORDER-EXIT.
049800     EXIT.
049900*-----------------------------------------------------------------
050000*    2400 -- CUSTOMER ORDER HISTORY.  WRITES ONE REPORT LINE PER
050100*    ORDER ID CARRIED ON THE CUSTOMER'S ORDER-ID LIST.
050200*-----------------------------------------------------------------
050300 2400-CUSTOMER-ORDER-HISTORY.
050400     MOVE WS-SEARCH-ID             TO WS-SEARCH-ID.
050500     PERFORM 2200-SEARCH-CUSTOMER-BY-ID
050600         THRU 2200-SEARCH-CUSTOMER-BY-ID-EXIT.
050700     IF NOT WS-SEARCH-FOUND
050800         GO TO 2400-CUSTOMER-ORDER-HISTORY-EXIT.
050900     SET CT-OX TO 1.
051000 2400-LIST-ONE-ORDER.
051100     IF CT-OX GREATER THAN CT-ORDER-COUNT (CT-CX)
051200         GO TO 2400-CUSTOMER-ORDER-HISTORY-EXIT.
051300     MOVE SPACES                   TO WS-REPORT-LINE-AREA.
051400     MOVE CT-ORDER-ID-LIST (CT-CX, CT-OX) TO WS-RPT-ID-EDIT.
051500     STRING "  HISTORY ORDER ID " WS-RPT-ID-EDIT
051600         DELIMITED BY SIZE INTO WS-RPT-TEXT.
051700     MOVE WS-RPT-TEXT TO REPORT-LINE.
051800     WRITE REPORT-LINE.
051900     SET CT-OX UP BY 1.
052000     GO TO 2400-LIST-ONE-ORDER.
052100 2400-CUSTOMER-ORDER-HISTORY-EXIT.
052200     EXIT.
052300*=================================================================
052400*    3000 -- ORDER MAINTENANCE (ORDERSERVICE)
052500*=================================================================
052600*-----------------------------------------------------------------
052700*    3100 -- SEARCH ORDER BY ID.  EXACT MATCH.
052800*-----------------------------------------------------------------
052900 3100-SEARCH-ORDER-BY-ID.
053000     MOVE "N"                     TO WS-SEARCH-FOUND-SW.
053100     SET OT-OX TO 1.
053200 3100-SCAN-ORDER-BY-ID.
053300     IF OT-OX GREATER THAN OT-ORDER-COUNT
053400         GO TO 3100-SEARCH-ORDER-BY-ID-EXIT.
053500     IF OT-ORDER-ID (OT-OX) = WS-SEARCH-ID
053600         MOVE "Y" TO WS-SEARCH-FOUND-SW
053700         GO TO 3100-SEARCH-ORDER-BY-ID-EXIT.
053800     SET OT-OX UP BY 1.
053900     GO TO 3100-SCAN-ORDER-BY-ID.
054000 3100-SEARCH-ORDER-BY-ID-EXIT.
054100     EXIT.
054200*-----------------------------------------------------------------
054300*    3200 -- UPDATE ORDER STATUS BY ID.  ALLOWED FOR ANY ORDER
054400*    ON FILE.  WS-RM-RATING IS REUSED HERE TO CARRY THE ONE-
054500*    CHARACTER NEW STATUS CODE (P/S/D/C).
054600*-----------------------------------------------------------------
054700 3200-UPDATE-ORDER-STATUS.
054800     PERFORM 3100-SEARCH-ORDER-BY-ID
054900         THRU 3100-SEARCH-ORDER-BY-ID-EXIT.
055000     IF NOT WS-SEARCH-FOUND
055100         GO TO 3200-UPDATE-ORDER-STATUS-EXIT.
055200     MOVE WS-REVIEW-MAINT-AREA (5:1) TO OT-ORDER-STATUS (OT-OX).
055300*
055400     MOVE SPACES                   TO WS-REPORT-LINE-AREA.
055500     MOVE WS-SEARCH-ID              TO WS-RPT-ID-EDIT.
055600     STRING "ORDER STATUS UPDATED - ID " WS-RPT-ID-EDIT
055700         DELIMITED BY SIZE INTO WS-RPT-TEXT.
055800     MOVE WS-RPT-TEXT TO REPORT-LINE.
055900     WRITE REPORT-LINE.
056000 3200-UPDATE-ORDER-STATUS-EXIT.
056100     EXIT.
056200*-----------------------------------------------------------------
056300*    3300 -- CANCEL AN ORDER.  ALLOWED ONLY WHEN ITS STATUS IS
056400*    PENDING; ANY OTHER STATUS FAILS WITH NO CHANGE MADE.
056500*-----------------------------------------------------------------
056600 3300-CANCEL-ORDER.
056700     MOVE "N"                      TO WS-OP-SUCCESS-SW.
056800     PERFORM 3100-SEARCH-ORDER-BY-ID
056900         THRU 3100-SEARCH-ORDER-BY-ID-EXIT.
057000     IF NOT WS-SEARCH-FOUND
057100         GO TO 3300-CANCEL-ORDER-EXIT.
057200     IF NOT OT-STATUS-PENDING (OT-OX)
057300         GO TO 3300-CANCEL-ORDER-EXIT.
057400     SET OT-STATUS-CANCELED (OT-OX) TO TRUE.
057500     MOVE "Y"                      TO WS-OP-SUCCESS-SW.
057600*
057700     MOVE SPACES                   TO WS-REPORT-LINE-AREA.
057800     MOVE WS-SEARCH-ID              TO WS-RPT-ID-EDIT.
057900     STRING "ORDER CANCELED - ID " WS-RPT-ID-EDIT
058000         DELIMITED BY SIZE INTO WS-RPT-TEXT.
058100     MOVE WS-RPT-TEXT TO REPORT-LINE.
058200     WRITE REPORT-LINE.
058300 3300-CANCEL-ORDER-EXIT.
058400     EXIT.
058500*-----------------------------------------------------------------
058600*    3400 -- SELECT ORDERS WHOSE DATE LIES BETWEEN WS-RM-
058700*    PRODUCT-ID (START, REUSED AS A DATE HOLDER) AND WS-RM-
058800*    REVIEW-ID (END, LIKEWISE), INCLUSIVE OF BOTH ENDPOINTS.
058900*    EACH QUALIFYING ORDER ID IS WRITTEN TO THE REPORT.
059000*-----------------------------------------------------------------
059100 3400-SELECT-ORDERS-BY-DATE-RANGE.
059200     SET OT-OX TO 1.
059300 3400-SCAN-DATE-RANGE.
059400     IF OT-OX GREATER THAN OT-ORDER-COUNT
059500         GO TO 3400-SELECT-ORDERS-BY-DATE-RANGE-EXIT.
059600     IF OT-ORDER-DATE (OT-OX) NOT LESS THAN WS-RM-PRODUCT-ID AND
059700        OT-ORDER-DATE (OT-OX) NOT GREATER THAN WS-RM-REVIEW-ID
059800         MOVE SPACES TO WS-REPORT-LINE-AREA
059900         MOVE OT-ORDER-ID (OT-OX) TO WS-RPT-ID-EDIT
060000         STRING "  DATE-RANGE ORDER ID " WS-RPT-ID-EDIT
060100             DELIMITED BY SIZE INTO WS-RPT-TEXT
060200         MOVE WS-RPT-TEXT TO REPORT-LINE
060300         WRITE REPORT-LINE
060400     END-IF.
060500     SET OT-OX UP BY 1.
060600     GO TO 3400-SCAN-DATE-RANGE.
060700 3400-SELECT-ORDERS-BY-DATE-RANGE-EXIT.
060800     EXIT.
060900*-----------------------------------------------------------------
061000*    3500 -- SELECT ORDERS BY CUSTOMER ID (WS-SEARCH-ID).  EACH
061100*    QUALIFYING ORDER ID IS WRITTEN TO THE REPORT.
061200*-----------------------------------------------------------------
061300 3500-SELECT-ORDERS-BY-CUSTOMER.
061400     SET OT-OX TO 1.
061500 3500-SCAN-BY-CUSTOMER.
061600     IF OT-OX GREATER THAN OT-ORDER-COUNT
061700         GO TO 3500-SELECT-ORDERS-BY-CUSTOMER-EXIT.
061800     IF OT-ORDER-CUST-ID (OT-OX) = WS-SEARCH-ID
061900         MOVE SPACES TO WS-REPORT-LINE-AREA
062000         MOVE OT-ORDER-ID (OT-OX) TO WS-RPT-ID-EDIT
062100         STRING "  CUSTOMER-SELECT ORDER ID " WS-RPT-ID-EDIT
062200             DELIMITED BY SIZE INTO WS-RPT-TEXT
062300         MOVE WS-RPT-TEXT TO REPORT-LINE
062400         WRITE REPORT-LINE
062500     END-IF.
062600     SET OT-OX UP BY 1.
062700     GO TO 3500-SCAN-BY-CUSTOMER.
062800 3500-SELECT-ORDERS-BY-CUSTOMER-EXIT.
062900     EXIT.
063000*-----------------------------------------------------------------
063100*    3600 -- SELECT ORDERS BY STATUS CODE (WS-REVIEW-MAINT-AREA
063200*    BYTE 5, REUSED AS THE ONE-CHARACTER STATUS HOLDER).  EACH
063300*    QUALIFYING ORDER ID IS WRITTEN TO THE REPORT.
063400*-----------------------------------------------------------------
063500 3600-SELECT-ORDERS-BY-STATUS.
063600     SET OT-OX TO 1.
063700 3600-SCAN-BY-STATUS.
063800     IF OT-OX GREATER THAN OT-ORDER-COUNT
063900         GO TO 3600-SELECT-ORDERS-BY-STATUS-EXIT.
064000     IF OT-ORDER-STATUS (OT-OX) = WS-REVIEW-MAINT-AREA (5:1)
064100         MOVE SPACES TO WS-REPORT-LINE-AREA
064200         MOVE OT-ORDER-ID (OT-OX) TO WS-RPT-ID-EDIT
064300         STRING "  STATUS-SELECT ORDER ID " WS-RPT-ID-EDIT
064400             DELIMITED BY SIZE INTO WS-RPT-TEXT
064500         MOVE WS-RPT-TEXT TO REPORT-LINE
064600         WRITE REPORT-LINE
064700     END-IF.
064800     SET OT-OX UP BY 1.
064900     GO TO 3600-SCAN-BY-STATUS.
065000 3600-SELECT-ORDERS-BY-STATUS-EXIT.
065100     EXIT.
065200*=================================================================
065300*    4000 -- REVIEW MAINTENANCE
065400*=================================================================
065500*-----------------------------------------------------------------
065600*    4100 -- ADD A REVIEW TO A PRODUCT.  FAILS (NO CHANGE) WHEN
065700*    THE PRODUCT IS NOT FOUND OR THE PRODUCT'S REVIEW TABLE IS
065800*    ALREADY FULL.
065900*-----------------------------------------------------------------
066000 4100-ADD-REVIEW.
066100     MOVE "N"                      TO WS-OP-SUCCESS-SW.
066200     MOVE WS-RM-PRODUCT-ID         TO WS-SEARCH-ID.
066300     PERFORM 1200-SEARCH-PRODUCT-BY-ID
066400         THRU 1200-SEARCH-PRODUCT-BY-ID-EXIT.
066500     IF NOT WS-SEARCH-FOUND
066600         GO TO 4100-ADD-REVIEW-EXIT.
066700     IF PT-REVIEW-COUNT (PT-PX) NOT LESS THAN PT-MAX-REVIEWS
066800         GO TO 4100-ADD-REVIEW-EXIT.
066900*
067000     ADD 1 TO PT-REVIEW-COUNT (PT-PX).
067100     SET PT-RX TO PT-REVIEW-COUNT (PT-PX).
067200     MOVE WS-RM-REVIEW-ID          TO PT-REVIEW-ID (PT-PX, PT-RX).
067300     MOVE WS-RM-CUSTOMER-ID        TO PT-REVIEW-CUST-ID (PT-PX, PT-RX).
067400     MOVE WS-RM-RATING             TO PT-REVIEW-RATING (PT-PX, PT-RX).
067500     MOVE WS-RM-COMMENT            TO PT-REVIEW-COMMENT (PT-PX, PT-RX).
067600     ADD WS-RM-RATING              TO PT-RATING-TOTAL (PT-PX).
067700     MOVE "Y"                      TO WS-OP-SUCCESS-SW.
067800*
067900     MOVE SPACES                   TO WS-REPORT-LINE-AREA.
068000     MOVE WS-RM-REVIEW-ID           TO WS-RPT-ID-EDIT.
068100     STRING "REVIEW ADDED - ID " WS-RPT-ID-EDIT
068200         DELIMITED BY SIZE INTO WS-RPT-TEXT.
068300     MOVE WS-RPT-TEXT TO REPORT-LINE.
068400     WRITE REPORT-LINE.
068500 4100-ADD-REVIEW-EXIT.
068600     EXIT.
068700*-----------------------------------------------------------------
068800*    4200 -- EDIT AN EXISTING REVIEW'S RATING AND COMMENT BY
068900*    PRODUCT ID + REVIEW ID.  NO-OP WHEN EITHER IS NOT FOUND.
069000*    PT-RATING-TOTAL IS ADJUSTED FOR THE RATING DELTA.
069100*-----------------------------------------------------------------
069200 4200-EDIT-REVIEW.
069300     MOVE "N"                      TO WS-OP-SUCCESS-SW.
069400     MOVE WS-RM-PRODUCT-ID         TO WS-SEARCH-ID.
069500     PERFORM 1200-SEARCH-PRODUCT-BY-ID
069600         THRU 1200-SEARCH-PRODUCT-BY-ID-EXIT.
069700     IF NOT WS-SEARCH-FOUND
069800         GO TO 4200-EDIT-REVIEW-EXIT.
069900     SET PT-RX TO 1.
070000 4200-FIND-REVIEW.
070100     IF PT-RX GREATER THAN PT-REVIEW-COUNT (PT-PX)
070200         GO TO 4200-EDIT-REVIEW-EXIT.
070300     IF PT-REVIEW-ID (PT-PX, PT-RX) = WS-RM-REVIEW-ID
070400         SUBTRACT PT-REVIEW-RATING (PT-PX, PT-RX)
070500             FROM PT-RATING-TOTAL (PT-PX)
070600         MOVE WS-RM-RATING  TO PT-REVIEW-RATING (PT-PX, PT-RX)
070700         MOVE WS-RM-COMMENT TO PT-REVIEW-COMMENT (PT-PX, PT-RX)
070800         ADD WS-RM-RATING   TO PT-RATING-TOTAL (PT-PX)
070900         MOVE "Y" TO WS-OP-SUCCESS-SW
071000         GO TO 4200-EDIT-REVIEW-EXIT.
071100     SET PT-RX UP BY 1.
071200     GO TO 4200-FIND-REVIEW.
071300 4200-EDIT-REVIEW-EXIT.
071400     EXIT.
071500*-----------------------------------------------------------------
071600*    4250 -- PRINT THE CURRENT AVERAGE RATING FOR PT-PX TO THE
071700*    REPORT, FOR CONFIRMATION AFTER AN ADD OR EDIT.
071800*-----------------------------------------------------------------
071900 4250-PRINT-PRODUCT-AVG-RATING.
072000     IF PT-REVIEW-COUNT (PT-PX) = ZERO
072100         MOVE ZERO TO WS-AVG-RATING
072200     ELSE
072300         COMPUTE WS-AVG-RATING ROUNDED =
072400             PT-RATING-TOTAL (PT-PX) / PT-REVIEW-COUNT (PT-PX)
072500     END-IF.
072600     MOVE SPACES                  TO WS-REPORT-LINE-AREA.
072700     STRING "  PRODUCT AVERAGE RATING NOW " WS-AVG-RATING-ED
072800         DELIMITED BY SIZE INTO WS-RPT-TEXT.
072900     MOVE WS-RPT-TEXT TO REPORT-LINE.
073000     WRITE REPORT-LINE.
073100 4250-PRINT-PRODUCT-AVG-RATING-EXIT.
073200     EXIT.
073300*-----------------------------------------------------------------
073400*    4300 -- LIST ALL REVIEWS WRITTEN BY A GIVEN CUSTOMER
073500*    (WS-SEARCH-ID), SCANNING EVERY PRODUCT'S REVIEW TABLE.
073600*-----------------------------------------------------------------
073700 4300-LIST-CUSTOMER-REVIEWS.
073800     SET PT-PX TO 1.
073900 4300-SCAN-PRODUCTS.
074000     IF PT-PX GREATER THAN PT-PRODUCT-COUNT
074100         GO TO 4300-LIST-CUSTOMER-REVIEWS-EXIT.
074200     SET PT-RX TO 1.
074300 4300-SCAN-REVIEWS.
074400     IF PT-RX GREATER THAN PT-REVIEW-COUNT (PT-PX)
074500         GO TO 4300-NEXT-PRODUCT.
074600     IF PT-REVIEW-CUST-ID (PT-PX, PT-RX) = WS-SEARCH-ID
074700         MOVE SPACES TO WS-REPORT-LINE-AREA
074800         MOVE PT-REVIEW-ID (PT-PX, PT-RX) TO WS-RPT-ID-EDIT
074900         STRING "  CUSTOMER REVIEW ID " WS-RPT-ID-EDIT
075000             DELIMITED BY SIZE INTO WS-RPT-TEXT
075100         MOVE WS-RPT-TEXT TO REPORT-LINE
075200         WRITE REPORT-LINE
075300     END-IF.
075400     SET PT-RX UP BY 1.
075500     GO TO 4300-SCAN-REVIEWS.
075600 4300-NEXT-PRODUCT.
075700     SET PT-PX UP BY 1.
075800     GO TO 4300-SCAN-PRODUCTS.
075900 4300-LIST-CUSTOMER-REVIEWS-EXIT.
076000     EXIT.
076100*=================================================================
076200*    900 -- FIXED MAINTENANCE DEMONSTRATION SEQUENCE.  THIS
076300*    SHOP EXERCISES EVERY MAINTENANCE PATH ON EACH RUN AGAINST
076400*    ONE SAMPLE PRODUCT, ONE SAMPLE CUSTOMER AND THEIR RESULTING
076500*    ORDER, RATHER THAN CARRYING A SEPARATE MAINTENANCE-
076600*    TRANSACTION INPUT FILE.
076700*=================================================================
076800 900-RUN-MAINTENANCE-DEMO.
076900     MOVE SPACES                  TO WS-REPORT-LINE-AREA.
077000     MOVE "CATALOG MAINTENANCE RUN" TO WS-RPT-TEXT.
077100     MOVE WS-RPT-TEXT TO REPORT-LINE.
077200     WRITE REPORT-LINE.
077300*
077400     MOVE 910000001                TO WS-NEWP-ID.
077500     MOVE "SHOP DEMONSTRATION WIDGET" TO WS-NEWP-NAME.
077600     MOVE 19.99                    TO WS-NEWP-PRICE.
077700     MOVE 25                       TO WS-NEWP-STOCK.
077800     PERFORM 1100-ADD-PRODUCT THRU 1100-ADD-PRODUCT-EXIT.
077900*
078000     MOVE 910000001                TO WS-SEARCH-ID.
078100     PERFORM 1200-SEARCH-PRODUCT-BY-ID
078200         THRU 1200-SEARCH-PRODUCT-BY-ID-EXIT.
078300*
078400     MOVE "WIDGET"                 TO WS-SEARCH-NAME-TEXT.
078500     PERFORM 1300-SEARCH-PRODUCT-BY-NAME
078600         THRU 1300-SEARCH-PRODUCT-BY-NAME-EXIT.
078700*
078800     MOVE 910000001                TO WS-NEWP-ID.
078900     MOVE "SHOP DEMONSTRATION WIDGET - V2" TO WS-NEWP-NAME.
079000     MOVE 21.50                    TO WS-NEWP-PRICE.
079100     MOVE 40                       TO WS-NEWP-STOCK.
079200     PERFORM 1400-UPDATE-PRODUCT THRU 1400-UPDATE-PRODUCT-EXIT.
079300*
079400     PERFORM 1600-COUNT-OUT-OF-STOCK
079500         THRU 1600-COUNT-OUT-OF-STOCK-EXIT.
079600     MOVE SPACES                  TO WS-REPORT-LINE-AREA.
079700     MOVE WS-OP-PROD-COUNT         TO WS-RPT-ID-EDIT.
079800     STRING "OUT OF STOCK PRODUCT COUNT " WS-RPT-ID-EDIT
079900         DELIMITED BY SIZE INTO WS-RPT-TEXT.
080000     MOVE WS-RPT-TEXT TO REPORT-LINE.
080100     WRITE REPORT-LINE.
080200*
080300     MOVE 920000001                TO WS-NEWP-ID.
080400     MOVE "DEMONSTRATION SHOPPER"   TO WS-NEWP-NAME.
080500     MOVE "DEMO.SHOPPER@SAMPLE.COM" TO WS-SEARCH-NAME-TEXT.
080600     PERFORM 2100-REGISTER-CUSTOMER
080700         THRU 2100-REGISTER-CUSTOMER-EXIT.
080800*
080900     MOVE 920000001                TO WS-OP-CUST-ID.
081000     MOVE 1                        TO WS-OP-PROD-COUNT.
081100     MOVE 910000001                TO WS-OP-PROD-LIST (1).
081200     PERFORM 2300-PLACE-ORDER THRU 2300-PLACE-ORDER-EXIT.
081300*
081400     MOVE 920000001                TO WS-SEARCH-ID.
081500     PERFORM 2400-CUSTOMER-ORDER-HISTORY
081600         THRU 2400-CUSTOMER-ORDER-HISTORY-EXIT.
081700*
081800     MOVE OT-ORDER-ID (OT-OX)      TO WS-SEARCH-ID.
081900     MOVE "S"                      TO WS-REVIEW-MAINT-AREA (5:1).
082000     PERFORM 3200-UPDATE-ORDER-STATUS
082100         THRU 3200-UPDATE-ORDER-STATUS-EXIT.
082200*
082300     MOVE 920000001                TO WS-SEARCH-ID.
082400     PERFORM 3500-SELECT-ORDERS-BY-CUSTOMER
082500         THRU 3500-SELECT-ORDERS-BY-CUSTOMER-EXIT.
082600*
082700     MOVE 20010101                 TO WS-RM-PRODUCT-ID.
082800     MOVE 29991231                 TO WS-RM-REVIEW-ID.
082900     PERFORM 3400-SELECT-ORDERS-BY-DATE-RANGE
083000         THRU 3400-SELECT-ORDERS-BY-DATE-RANGE-EXIT.
083100*
083200     MOVE "S"                      TO WS-REVIEW-MAINT-AREA (5:1).
083300     PERFORM 3600-SELECT-ORDERS-BY-STATUS
083400         THRU 3600-SELECT-ORDERS-BY-STATUS-EXIT.
083500*
083600     MOVE 930000001                TO WS-RM-REVIEW-ID.
083700     MOVE 910000001                TO WS-RM-PRODUCT-ID.
083800     MOVE 920000001                TO WS-RM-CUSTOMER-ID.
083900     MOVE 5                        TO WS-RM-RATING.
084000     MOVE "EXCELLENT DEMONSTRATION WIDGET, WOULD ORDER AGAIN"
084100                                    TO WS-RM-COMMENT.
084200     PERFORM 4100-ADD-REVIEW THRU 4100-ADD-REVIEW-EXIT.
084300*
084400     MOVE 4                        TO WS-RM-RATING.
084500     MOVE "REVISED - STILL A GOOD WIDGET"
084600                                    TO WS-RM-COMMENT.
084700     PERFORM 4200-EDIT-REVIEW THRU 4200-EDIT-REVIEW-EXIT.
084800     PERFORM 4250-PRINT-PRODUCT-AVG-RATING
084900         THRU 4250-PRINT-PRODUCT-AVG-RATING-EXIT.
085000*
085100     MOVE 920000001                TO WS-SEARCH-ID.
085200     PERFORM 4300-LIST-CUSTOMER-REVIEWS
085300         THRU 4300-LIST-CUSTOMER-REVIEWS-EXIT.
085400*
085500     PERFORM 2200-SEARCH-CUSTOMER-BY-ID
085600         THRU 2200-SEARCH-CUSTOMER-BY-ID-EXIT.
085700 900-RUN-MAINTENANCE-DEMO-EXIT.
085800     EXIT.
