000100*****************************************************************
000200*                                                               *
000300*  PROGRAM NAME = ECOM-CALC-VALUE  (MEMBER ComputeValue)        *
000400*                                                               *
000500*  DESCRIPTIVE NAME = INVENTORY LINE-VALUE SUBROUTINE FOR THE   *
000600*                     E-COMMERCE INVENTORY AND ORDER BATCH RUN  *
000700*                                                               *
000800*  FUNCTION = GIVEN A PRODUCT'S ON-HAND QUANTITY AND UNIT       *
000900*             PRICE, RETURNS THE EXTENDED LINE VALUE.  CALLED   *
001000*             ONCE PER PRODUCT BY ANALYTICSREPORT WHILE IT      *
001100*             ACCUMULATES THE INVENTORY REPORT'S GRAND TOTAL.   *
001200*                                                               *
001300*  CHANGE ACTIVITY :                                            *
001400*  PN= REASON  DATE    PROGRAMMER    REMARKS                    *
001500*  $D0= INIT   861103  A.MOHANTY  : INITIAL VERSION - CALLED BY *
001600*                                   THE OLD INVENTORY REPORT    *
001700*  $P1= CR118  870226  B.KIM      : RENAMED PARAMETERS TO MATCH *
001800*                                   PRODUCT MASTER VOCABULARY   *
001900*  $P2= Y2K07  990104  N.CHUBAREV : Y2K REVIEW - NO DATE FIELDS *
002000*                                   IN THIS SUBROUTINE, N/A     *
002100*  $P3= CR402  031115  K.DABIC    : ADDED TRACE REDEFINES FOR   *
002200*                                   DEBUG TOOL WORKSHOP TRIALS  *
002300*****************************************************************
002400 IDENTIFICATION              DIVISION.
002500*-----------------------------------------------------------------
002600 PROGRAM-ID.                 ECOM-CALC-VALUE.
002700 AUTHOR.                     ARADHITA MOHANTY.
002800 INSTALLATION.               SYSTEMS GROUP - BATCH DEVELOPMENT.
002900 DATE-WRITTEN.               NOVEMBER 1986.
003000 DATE-COMPILED.
003100 SECURITY.                   NONE.
003200******************************************************************
003300 ENVIRONMENT                 DIVISION.
003400*-----------------------------------------------------------------
003500 CONFIGURATION               SECTION.
003600 SOURCE-COMPUTER.            ASUS X751.
003700 SPECIAL-NAMES.
003800     UPSI-0 ON TRACE-SWITCH-ON
003900            OFF TRACE-SWITCH-OFF.
004000******************************************************************
004100 DATA                        DIVISION.
004200*-----------------------------------------------------------------
004300 WORKING-STORAGE             SECTION.
004400*-----------------------------------------------------------------
004500*    DEBUG TRACE WORK AREA, RETAINED FROM THE DEBUG TOOL
004600*    WORKSHOP BUILD OF THIS ROUTINE.  NOT NORMALLY DISPLAYED.
004700*
004800 01  WS-TRACE-LINE.
004900     05  WS-TRACE-TEXT           PIC X(20) VALUE
005000             "CALC-VALUE ENTERED  ".
005100     05  FILLER                  PIC X(04) VALUE SPACES.
005200 01  WS-TRACE-CHAR-TABLE REDEFINES WS-TRACE-LINE.
005300     05  WS-TRACE-CHAR OCCURS 24 TIMES
005400             INDEXED BY WS-TX
005500         PIC X(1).
005600 01  WS-TRACE-HALVES REDEFINES WS-TRACE-LINE.
005700     05  WS-TRACE-FIRST-HALF     PIC X(12).
005800     05  WS-TRACE-SECOND-HALF    PIC X(12).
005900*
006000*    DEBUG EDIT OF THE COMPUTED VALUE FOR THE TRACE DISPLAY.
006100*
006200 01  WS-VALUE-EDIT-AREA.
006300     05  WS-VALUE-DEBUG          PIC S9(7)V99.
006400     05  FILLER                  PIC X(02).
006500 01  WS-VALUE-EDIT REDEFINES WS-VALUE-EDIT-AREA.
006600     05  WS-VALUE-DEBUG-ED       PIC ZZZ,ZZ9.99-.
006700*-----------------------------------------------------------------
006800 LINKAGE                     SECTION.
006900*-----------------------------------------------------------------
007000 01  LINK-PARAMETERS.
007100     05  LS-STOCK-QTY            PIC S9(7).
007200     05  LS-UNIT-PRICE           PIC S9(7)V99.
007300     05  LS-LINE-VALUE           PIC S9(9)V99.
007400     05  FILLER                  PIC X(04).
007500******************************************************************
007600 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
007700*-----------------------------------------------------------------
007800* Main procedure - extend quantity on hand by unit price.
007900*-----------------------------------------------------------------
008000 100-COMPUTE-LINE-VALUE.
008100     COMPUTE LS-LINE-VALUE = LS-STOCK-QTY * LS-UNIT-PRICE.
008200     MOVE LS-LINE-VALUE          TO WS-VALUE-DEBUG.
008300
008400     EXIT    PROGRAM.
