000100*****************************************************************
000200*                                                               *
000300*  PROGRAM NAME = ECOM-BATCH-RUN  (MEMBER BatchRun)             *
000400*                                                               *
000500*  DESCRIPTIVE NAME = TOP-LEVEL DRIVER FOR THE E-COMMERCE       *
000600*                     INVENTORY AND ORDER BATCH RUN.  OWNS THE  *
000700*                     PRODUCT, CUSTOMER AND ORDER TABLES IN     *
000800*                     WORKING-STORAGE AND PASSES THEM BY        *
000900*                     REFERENCE TO EACH CALLED WORKER PROGRAM   *
001000*                     IN TURN -- LOAD, THEN MAINTENANCE, THEN   *
001100*                     ANALYTICS AND REPORTING.                  *
001200*                                                               *
001300*  CHANGE ACTIVITY :                                            *
001400*  PN= REASON  DATE    PROGRAMMER    REMARKS                    *
001500*  $D0= INIT   861103  A.MOHANTY  : INITIAL VERSION - REPLACES  *
001600*                                   OLD ON-LINE/BATCH UPDATE    *
001700*                                   JOB STREAM WITH ONE DRIVER  *
001800*  $P1= CR114  870226  B.KIM      : ADDED CUSTOMER/ORDER TABLES *
001900*  $P2= CR230  881017  E.SVESH    : ADDED CALL TO ANALYTICS     *
002000*                                   REPORT STEP                 *
002100*  $P3= CR401  031015  K.DABIC    : RAISED PRODUCT TABLE LIMIT  *
002200*                                   TO MATCH CATALOG GROWTH     *
002300*  $P4= CR409  040308  K.DABIC    : REPLACED THE THREE SEPARATE *
002400*                                   CALL PARAGRAPHS WITH ONE    *
002500*                                   DRIVEN OFF THE SUBPROGRAM-  *
002600*                                   NAME TABLE, SAME INDEXED-   *
002700*                                   LOOKUP IDIOM AS ORDRTAB     *
002800*****************************************************************
002900 IDENTIFICATION              DIVISION.
003000*-----------------------------------------------------------------
003100 PROGRAM-ID.                 ECOM-BATCH-RUN.
003200 AUTHOR.                     ARADHITA MOHANTY.
003300 INSTALLATION.               SYSTEMS GROUP - BATCH DEVELOPMENT.
003400 DATE-WRITTEN.               NOVEMBER 1986.
003500 DATE-COMPILED.
003600 SECURITY.                   NONE.
003700******************************************************************
003800 ENVIRONMENT                 DIVISION.
003900*-----------------------------------------------------------------
004000 CONFIGURATION               SECTION.
004100 SOURCE-COMPUTER.            ASUS X751.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 ON RUN-TRACE-ON
004500            OFF RUN-TRACE-OFF.
004600******************************************************************
004700 DATA                        DIVISION.
004800*-----------------------------------------------------------------
004900 WORKING-STORAGE             SECTION.
005000*-----------------------------------------------------------------
005100*    THE THREE MASTER TABLES FOR THE RUN.  THIS PROGRAM IS THE
005200*    SOLE OWNER OF THESE AREAS -- EVERY WORKER RECEIVES THEM BY
005300*    REFERENCE THROUGH ITS LINKAGE SECTION AND NONE OF THEM
005400*    DECLARES ITS OWN COPY IN WORKING-STORAGE.
005500*
005600     COPY PRODTAB.
005700     COPY CUSTTAB.
005800     COPY ORDRTAB.
005900*
006000*    THE THREE WORKER PROGRAMS ARE CALLED IN SEQUENCE OFF THIS
006100*    TABLE, INDEXED BY WS-SPX -- SAME REDEFINES/INDEXED-LOOKUP
006200*    IDIOM AS THE ORDER-STATUS TABLES IN ORDRTAB.  NO FILLER ON
006300*    THE BASE GROUP: THE REDEFINING TABLE MUST STAY BYTE-FOR-
006400*    BYTE THE SAME SIZE, SO A PAD HERE WOULD LEAVE A DEAD
006500*    FOURTH ENTRY THE PROCEDURE DIVISION NEVER DRIVES TO.
006600 01  WS-SUBPROGRAM-NAMES.
006700     05  WS-LOADER-PGM           PIC X(15) VALUE "DataLoader".
006800     05  WS-MAINT-PGM            PIC X(15) VALUE "CatalogMaint".
006900     05  WS-ANALYTICS-PGM        PIC X(15) VALUE "AnalyticsReport".
007000 01  WS-SUBPROGRAM-TABLE REDEFINES WS-SUBPROGRAM-NAMES.
007100     05  WS-SUBPROGRAM-ENTRY OCCURS 3 TIMES
007200             INDEXED BY WS-SPX
007300         PIC X(15).
007400*
007500 01  WS-RUN-SWITCHES.
007600     05  WS-RUN-STEP-CTR         PIC 9(2) COMP VALUE ZERO.
007700     05  FILLER                  PIC X(02).
007800*-----------------------------------------------------------------
007900 PROCEDURE                   DIVISION.
008000*-----------------------------------------------------------------
008100 100-RUN-BATCH.
008200     PERFORM 200-CALL-WORKER THRU 200-CALL-WORKER-EXIT
008300         VARYING WS-SPX FROM 1 BY 1 UNTIL WS-SPX GREATER THAN 3.
008400     STOP RUN.
008500*-----------------------------------------------------------------
008600*    DRIVE THE THREE WORKER CALLS OFF WS-SUBPROGRAM-ENTRY IN
008700*    SEQUENCE -- ENTRY 1 IS THE LOADER (STEP 1, LOAD THE FOUR
008800*    MASTER FILES), ENTRY 2 IS CATALOG MAINTENANCE (STEPS 2-5),
008900*    ENTRY 3 IS ANALYTICS/REPORTING (STEP 6).  ALL THREE TAKE
009000*    THE SAME LINKAGE, SO ONE CALL STATEMENT SERVES ALL THREE.
009100*-----------------------------------------------------------------
009200 200-CALL-WORKER.
009300     ADD 1 TO WS-RUN-STEP-CTR.
009400     CALL WS-SUBPROGRAM-ENTRY (WS-SPX)
009500                             USING PRODUCT-TABLE-AREA
009600                                    CUSTOMER-TABLE-AREA
009700                                    ORDER-TABLE-AREA.
009800 200-CALL-WORKER-EXIT.
009900     EXIT.
