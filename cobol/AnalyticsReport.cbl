000100*****************************************************************
000200*                                                               *
000300*  PROGRAM NAME = ECOM-ANALYTICS-RPT  (MEMBER AnalyticsReport)  *
000400*                                                               *
000500*  DESCRIPTIVE NAME = STEP 3 (FINAL STEP) OF THE E-COMMERCE     *
000600*                     INVENTORY AND ORDER BATCH RUN -- PRODUCES *
000700*                     THE TOP-RATED PRODUCTS LISTING, THE       *
000800*                     COMMON HIGH-RATED PRODUCTS LISTING FOR A  *
000900*                     SAMPLE CUSTOMER PAIR, THE PER-PRODUCT     *
001000*                     REPORT AND THE INVENTORY SUMMARY REPORT.  *
001100*                     REPLACES THE OLD STAND-ALONE INVENTORY    *
001200*                     VALUATION REPORT.                         *
001300*                                                               *
001400*  CALLED BY = ECOM-BATCH-RUN, PARAGRAPH 200-CALL-WORKER        *
001500*             (WS-SUBPROGRAM-ENTRY (3)).                        *
001600*  CALLS     = ECOM-CALC-VALUE, FOR EACH PRODUCT'S LINE VALUE.  *
001700*                                                               *
001800*  CHANGE ACTIVITY :                                            *
001900*  PN= REASON  DATE    PROGRAMMER    REMARKS                    *
002000*  $D0= INIT   861103  A.MOHANTY  : INITIAL INVENTORY VALUATION *
002100*                                   REPORT                      *
002200*  $P1= CR228  881017  E.SVESH    : ADDED PER-PRODUCT REPORT    *
002300*                                   AND AVERAGE-RATING CALC     *
002400*  $P2= CR229  881104  E.SVESH    : ADDED TOP-3 BY RATING AND   *
002500*                                   COMMON HIGH-RATED LISTINGS  *
002600*  $P3= Y2K07  990104  N.CHUBAREV : Y2K REVIEW - NO DATE FIELDS *
002700*                                   PRINTED BY THIS PROGRAM     *
002800*  $P4= CR405  031215  K.DABIC    : WIDENED LOW-STOCK THRESHOLD *
002900*                                   WORDING TO MATCH CATALOG    *
003000*                                   POLICY BULLETIN 03-11       *
003100*****************************************************************
003200 IDENTIFICATION              DIVISION.
003300*-----------------------------------------------------------------
003400 PROGRAM-ID.                 ECOM-ANALYTICS-RPT.
003500 AUTHOR.                     ARADHITA MOHANTY.
003600 INSTALLATION.               SYSTEMS GROUP - BATCH DEVELOPMENT.
003700 DATE-WRITTEN.               NOVEMBER 1986.
003800 DATE-COMPILED.
003900 SECURITY.                   NONE.
004000******************************************************************
004100 ENVIRONMENT                 DIVISION.
004200*-----------------------------------------------------------------
004300 CONFIGURATION               SECTION.
004400 SOURCE-COMPUTER.            ASUS X751.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT                SECTION.
004800 FILE-CONTROL.
004900     SELECT REPORT-FILE      ASSIGN TO RPTOUT
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-REPORT-STATUS.
005200******************************************************************
005300 DATA                        DIVISION.
005400*-----------------------------------------------------------------
005500 FILE                        SECTION.
005600*-----------------------------------------------------------------
005700     COPY RPTWORK.
005800*-----------------------------------------------------------------
005900 WORKING-STORAGE             SECTION.
006000*-----------------------------------------------------------------
006100 01  WS-FILE-STATUSES.
006200     05  WS-REPORT-STATUS        PIC X(02).
006300     05  FILLER                  PIC X(02).
006400*
006500*    TOP-3 WORK AREA -- A SMALL 3-SLOT RESULT TABLE HOLDING THE
006600*    INDEX AND AVERAGE RATING OF THE BEST PRODUCTS SEEN SO FAR.
006700*    BUILT BY A SINGLE PASS / INSERTION SCAN OVER THE PRODUCT
006800*    TABLE RATHER THAN A SEPARATE SORT STEP.
006900*
007000 01  WS-TOP3-CONSTANTS.
007100     05  WS-TOP3-SLOTS           PIC 9(1) COMP VALUE 3.
007200     05  FILLER                  PIC X(01).
007300 01  WS-TOP3-TABLE-AREA.
007400     05  WS-TOP3-FILLED          PIC 9(1) COMP VALUE ZERO.
007500     05  FILLER                  PIC X(04).
007600     05  WS-TOP3-ENTRY OCCURS 3 TIMES
007700             INDEXED BY WS-T3X.
007800         10  WS-TOP3-PRODUCT-PX  PIC 9(04) COMP.
007900         10  WS-TOP3-AVG-RATING  PIC 9(01)V99.
008000         10  FILLER              PIC X(04).
008100*
008200*    AVERAGE-RATING WORK AREA -- DIVISION PERFORMED ROUNDED, 2
008300*    DECIMALS, PER THE SHOP'S HALF-UP RULE FOR RATINGS.
008400*
008500 01  WS-AVG-RATING-AREA.
008600     05  WS-AVG-RATING           PIC 9(01)V99.
008700     05  FILLER                  PIC X(01).
008800 01  WS-AVG-RATING-EDIT REDEFINES WS-AVG-RATING-AREA.
008900     05  WS-AVG-RATING-ED        PIC 9.99.
009000*
009100*    COMMON HIGH-RATED WORK AREA -- COMPARES TWO SAMPLE CUSTOMER
009200*    IDS AGAINST EVERY PRODUCT'S REVIEW TABLE.
009300*
009400 01  WS-COMMON-RATED-AREA.
009500     05  WS-CR-CUST-A            PIC 9(09).
009600     05  WS-CR-CUST-B            PIC 9(09).
009700     05  WS-CR-A-RATING          PIC 9(01).
009800     05  WS-CR-A-FOUND-SW        PIC X(01).
009900         88  WS-CR-A-FOUND           VALUE "Y".
010000     05  WS-CR-B-RATING          PIC 9(01).
010100     05  WS-CR-B-FOUND-SW        PIC X(01).
010200         88  WS-CR-B-FOUND           VALUE "Y".
010300     05  WS-CR-COMBINED-AVG      PIC 9(01)V99.
010400     05  FILLER                  PIC X(03).
010500*
010600*    INVENTORY REPORT ACCUMULATOR WORK AREA.
010700*
010800 01  WS-INVENTORY-TOTALS.
010900     05  WS-INV-TOTAL-COUNT      PIC 9(04) COMP VALUE ZERO.
011000     05  WS-INV-OUT-OF-STOCK     PIC 9(04) COMP VALUE ZERO.
011100     05  WS-INV-LOW-STOCK        PIC 9(04) COMP VALUE ZERO.
011200     05  WS-INV-TOTAL-VALUE      PIC S9(11)V99 VALUE ZERO.
011300     05  FILLER                  PIC X(04).
011400*
011500*    LINKAGE PARAMETERS TO THE LINE-VALUE SUBROUTINE.
011600*
011700 01  WS-CALC-PARAMETERS.
011800     05  WS-CALC-STOCK-QTY       PIC S9(7).
011900     05  WS-CALC-UNIT-PRICE      PIC S9(7)V99.
012000     05  WS-CALC-LINE-VALUE      PIC S9(9)V99.
012100     05  FILLER                  PIC X(04).
012200*
012300*    EDITED REPORT-LINE FIELDS FOR EACH REPORT PRODUCED BELOW.
012400*    CARRIED AS 77-LEVEL STANDALONE ITEMS PER THIS SHOP'S HABIT
012500*    FOR SCRATCH EDIT FIELDS THAT BELONG TO NO LARGER GROUP.
012600*
012700 77  WS-REPORT-LINE-AREA        PIC X(132).
012800 77  WS-ID-EDIT                 PIC ZZZZZZZZ9.
012900 77  WS-QTY-EDIT                PIC ----9.
013000 77  WS-PRICE-EDIT              PIC $$$,$$$,$$9.99.
013100 77  WS-VALUE-EDIT              PIC $,$$$,$$$,$$9.99.
013200 77  WS-COUNT-EDIT              PIC ZZZ9.
013300 77  WS-RANK-DISPLAY            PIC 9.
013400*-----------------------------------------------------------------
013500 LINKAGE                     SECTION.
013600*-----------------------------------------------------------------
013700     COPY PRODTAB.
013800     COPY CUSTTAB.
013900     COPY ORDRTAB.
014000******************************************************************
014100 PROCEDURE                   DIVISION    USING PRODUCT-TABLE-AREA
014200                                                CUSTOMER-TABLE-AREA
014300                                                ORDER-TABLE-AREA.
014400*-----------------------------------------------------------------
014500 000-RUN-ANALYTICS.
014600     OPEN EXTEND REPORT-FILE.
014700*
014800     PERFORM 5100-TOP-RATED-PRODUCTS
014900         THRU 5100-TOP-RATED-PRODUCTS-EXIT.
015000     PERFORM 5200-COMMON-HIGH-RATED
015100         THRU 5200-COMMON-HIGH-RATED-EXIT.
015200     PERFORM 5300-PRODUCT-REPORT
015300         THRU 5300-PRODUCT-REPORT-EXIT.
015400     PERFORM 5400-INVENTORY-REPORT
015500         THRU 5400-INVENTORY-REPORT-EXIT.
015600*
015700     CLOSE REPORT-FILE.
015800     EXIT PROGRAM.
015900*-----------------------------------------------------------------
016000*    5100 -- TOP-3 PRODUCTS BY AVERAGE RATING.  ONLY PRODUCTS
016100*    WITH AT LEAST ONE REVIEW ARE CONSIDERED.  A SINGLE PASS
016200*    MAINTAINS THE BEST THREE SEEN SO FAR, HIGHEST FIRST.
016300*-----------------------------------------------------------------
016400 5100-TOP-RATED-PRODUCTS.
016500     MOVE ZERO                    TO WS-TOP3-FILLED.
016600     SET PT-PX TO 1.
016700 5100-SCAN-FOR-TOP3.
016800     IF PT-PX GREATER THAN PT-PRODUCT-COUNT
016900         GO TO 5100-PRINT-TOP3.
017000     IF PT-REVIEW-COUNT (PT-PX) = ZERO
017100         GO TO 5100-NEXT-CANDIDATE.
017200     PERFORM 5150-COMPUTE-AVG-RATING
017300         THRU 5150-COMPUTE-AVG-RATING-EXIT.
017400     PERFORM 5160-INSERT-TOP3-CANDIDATE
017500         THRU 5160-INSERT-TOP3-CANDIDATE-EXIT.
017600 5100-NEXT-CANDIDATE.
017700     SET PT-PX UP BY 1.
017800     GO TO 5100-SCAN-FOR-TOP3.
017900*
018000 5100-PRINT-TOP3.
018100     MOVE SPACES                  TO REPORT-LINE.
018200     WRITE REPORT-LINE.
018300     MOVE "Top Rated Products"    TO REPORT-LINE.
018400     WRITE REPORT-LINE.
018500     IF WS-TOP3-FILLED = ZERO
018600         GO TO 5100-TOP-RATED-PRODUCTS-EXIT.
018700     SET WS-T3X TO 1.
018800 5100-PRINT-ONE-TOP3-LINE.
018900     IF WS-T3X GREATER THAN WS-TOP3-FILLED
019000         GO TO 5100-TOP-RATED-PRODUCTS-EXIT.
019100     SET PT-PX TO WS-TOP3-PRODUCT-PX (WS-T3X).
019200     MOVE WS-TOP3-AVG-RATING (WS-T3X) TO WS-AVG-RATING-ED.
019300     SET WS-RANK-DISPLAY TO WS-T3X.
019400     MOVE SPACES                   TO WS-REPORT-LINE-AREA.
019500     STRING "#" WS-RANK-DISPLAY ": " PT-PRODUCT-NAME (PT-PX)
019600             " (Rating: " WS-AVG-RATING-ED ")"
019700         DELIMITED BY SIZE INTO WS-REPORT-LINE-AREA.
019800     MOVE WS-REPORT-LINE-AREA      TO REPORT-LINE.
019900     WRITE REPORT-LINE.
020000     SET WS-T3X UP BY 1.
020100     GO TO 5100-PRINT-ONE-TOP3-LINE.
020200 5100-TOP-RATED-PRODUCTS-EXIT.
020300     EXIT.
020400*-----------------------------------------------------------------
020500*    5150 -- COMPUTE AVERAGE RATING FOR THE CURRENT PRODUCT
020600*    (PT-PX), ROUNDED HALF-UP TO 2 DECIMALS.  ZERO WHEN NO
020700*    REVIEWS ARE ON FILE.
020800*-----------------------------------------------------------------
020900 5150-COMPUTE-AVG-RATING.
021000     IF PT-REVIEW-COUNT (PT-PX) = ZERO
021100         MOVE ZERO TO WS-AVG-RATING
021200         GO TO 5150-COMPUTE-AVG-RATING-EXIT.
021300     COMPUTE WS-AVG-RATING ROUNDED =
021400         PT-RATING-TOTAL (PT-PX) / PT-REVIEW-COUNT (PT-PX).
021500 5150-COMPUTE-AVG-RATING-EXIT.
021600     EXIT.
021700*-----------------------------------------------------------------
021800*    5160 -- INSERT THE CURRENT CANDIDATE (PT-PX, WS-AVG-RATING)
021900*    INTO THE 3-SLOT TOP-RATED TABLE IF IT BEATS THE LOWEST
022000*    ENTRY CURRENTLY HELD (OR A SLOT IS STILL FREE).  ENTRIES
022100*    ARE KEPT IN DESCENDING ORDER, SLOT 1 BEING THE HIGHEST.
022200*-----------------------------------------------------------------
022300 5160-INSERT-TOP3-CANDIDATE.
022400     IF WS-TOP3-FILLED LESS THAN WS-TOP3-SLOTS
022500         ADD 1 TO WS-TOP3-FILLED
022600         SET WS-T3X TO WS-TOP3-FILLED
022700     ELSE
022800         IF WS-AVG-RATING NOT GREATER THAN
022900                 WS-TOP3-AVG-RATING (WS-TOP3-SLOTS)
023000             GO TO 5160-INSERT-TOP3-CANDIDATE-EXIT
023100         END-IF
023200         SET WS-T3X TO WS-TOP3-SLOTS
023300     END-IF.
023400*
023500 5160-SHIFT-DOWN-FOR-INSERT.
023600     IF WS-T3X = 1
023700         GO TO 5160-PLACE-CANDIDATE.
023800     IF WS-TOP3-AVG-RATING (WS-T3X - 1) NOT LESS THAN WS-AVG-RATING
023900         GO TO 5160-PLACE-CANDIDATE.
024000     MOVE WS-TOP3-ENTRY (WS-T3X - 1) TO WS-TOP3-ENTRY (WS-T3X).
024100     SET WS-T3X DOWN BY 1.
024200     GO TO 5160-SHIFT-DOWN-FOR-INSERT.
024300*
024400 5160-PLACE-CANDIDATE.
024500     SET WS-TOP3-PRODUCT-PX (WS-T3X) TO PT-PX.
024600     MOVE WS-AVG-RATING             TO WS-TOP3-AVG-RATING (WS-T3X).
024700 5160-INSERT-TOP3-CANDIDATE-EXIT.
024800     EXIT.
024900*-----------------------------------------------------------------
025000*    5200 -- COMMON HIGH-RATED PRODUCTS FOR A SAMPLE CUSTOMER
025100*    PAIR.  A PRODUCT QUALIFIES WHEN BOTH CUSTOMERS REVIEWED IT
025200*    AND THE MEAN OF THEIR TWO RATINGS EXCEEDS 4.00.  THE PAIR
025300*    COMPARED IS THE FIRST TWO CUSTOMERS ON THE TABLE, AS
025400*    ESTABLISHED BY THE MAINTENANCE STEP'S SAMPLE CUSTOMER SET.
025500*-----------------------------------------------------------------
025600 5200-COMMON-HIGH-RATED.
025700     MOVE SPACES                  TO REPORT-LINE.
025800     WRITE REPORT-LINE.
025900     MOVE "COMMON HIGH RATED PRODUCTS" TO REPORT-LINE.
026000     WRITE REPORT-LINE.
026100     IF CT-CUSTOMER-COUNT LESS THAN 2
026200         GO TO 5200-COMMON-HIGH-RATED-EXIT.
026300     MOVE CT-CUSTOMER-ID (1)       TO WS-CR-CUST-A.
026400     MOVE CT-CUSTOMER-ID (2)       TO WS-CR-CUST-B.
026500*
026600     SET PT-PX TO 1.
026700 5200-SCAN-PRODUCTS.
026800     IF PT-PX GREATER THAN PT-PRODUCT-COUNT
026900         GO TO 5200-COMMON-HIGH-RATED-EXIT.
027000     PERFORM 5250-FIND-BOTH-RATINGS
027100         THRU 5250-FIND-BOTH-RATINGS-EXIT.
027200     IF WS-CR-A-FOUND AND WS-CR-B-FOUND
027300         COMPUTE WS-CR-COMBINED-AVG ROUNDED =
027400             (WS-CR-A-RATING + WS-CR-B-RATING) / 2
027500         IF WS-CR-COMBINED-AVG GREATER THAN 4.00
027600             MOVE SPACES TO WS-REPORT-LINE-AREA
027700             STRING "  " PT-PRODUCT-NAME (PT-PX)
027800                 DELIMITED BY SIZE INTO WS-REPORT-LINE-AREA
027900             MOVE WS-REPORT-LINE-AREA TO REPORT-LINE
028000             WRITE REPORT-LINE
028100         END-IF
028200     END-IF.
028300     SET PT-PX UP BY 1.
028400     GO TO 5200-SCAN-PRODUCTS.
028500 5200-COMMON-HIGH-RATED-EXIT.
028600     EXIT.
028700*-----------------------------------------------------------------
028800*    5250 -- LOCATE CUSTOMER A'S AND CUSTOMER B'S RATING OF THE
028900*    CURRENT PRODUCT (PT-PX), IF EITHER EXISTS.
029000*-----------------------------------------------------------------
029100 5250-FIND-BOTH-RATINGS.
029200     MOVE "N"                     TO WS-CR-A-FOUND-SW.
029300     MOVE "N"                     TO WS-CR-B-FOUND-SW.
029400     SET PT-RX TO 1.
029500 5250-SCAN-REVIEWS.
029600     IF PT-RX GREATER THAN PT-REVIEW-COUNT (PT-PX)
029700         GO TO 5250-FIND-BOTH-RATINGS-EXIT.
029800     IF PT-REVIEW-CUST-ID (PT-PX, PT-RX) = WS-CR-CUST-A
029900         MOVE "Y" TO WS-CR-A-FOUND-SW
030000         MOVE PT-REVIEW-RATING (PT-PX, PT-RX) TO WS-CR-A-RATING.
030100     IF PT-REVIEW-CUST-ID (PT-PX, PT-RX) = WS-CR-CUST-B
030200         MOVE "Y" TO WS-CR-B-FOUND-SW
030300         MOVE PT-REVIEW-RATING (PT-PX, PT-RX) TO WS-CR-B-RATING.
030400     SET PT-RX UP BY 1.
030500     GO TO 5250-SCAN-REVIEWS.
030600 5250-FIND-BOTH-RATINGS-EXIT.
030700     EXIT.
030800*-----------------------------------------------------------------
030900*    5300 -- PER-PRODUCT REPORT.  ONE BLOCK PER PRODUCT ON FILE,
031000*    IN TABLE ORDER.
031100*-----------------------------------------------------------------
031200 5300-PRODUCT-REPORT.
031300     MOVE SPACES                  TO REPORT-LINE.
031400     WRITE REPORT-LINE.
031500     MOVE "Product Report"        TO REPORT-LINE.
031600     WRITE REPORT-LINE.
031700     MOVE "=============="       TO REPORT-LINE.
031800     WRITE REPORT-LINE.
031900     SET PT-PX TO 1.
032000 5300-PRINT-ONE-PRODUCT.
032100     IF PT-PX GREATER THAN PT-PRODUCT-COUNT
032200         GO TO 5300-PRODUCT-REPORT-EXIT.
032300     PERFORM 5150-COMPUTE-AVG-RATING
032400         THRU 5150-COMPUTE-AVG-RATING-EXIT.
032500     MOVE WS-AVG-RATING            TO WS-AVG-RATING-ED.
032600     MOVE PT-PRODUCT-ID (PT-PX)    TO WS-ID-EDIT.
032700     MOVE PT-UNIT-PRICE (PT-PX)    TO WS-PRICE-EDIT.
032800     MOVE PT-STOCK-QTY (PT-PX)     TO WS-QTY-EDIT.
032900     MOVE PT-REVIEW-COUNT (PT-PX)  TO WS-COUNT-EDIT.
033000*
033100     MOVE SPACES                   TO WS-REPORT-LINE-AREA.
033200     STRING "ID: " WS-ID-EDIT
033300         DELIMITED BY SIZE INTO WS-REPORT-LINE-AREA.
033400     MOVE WS-REPORT-LINE-AREA TO REPORT-LINE.
033500     WRITE REPORT-LINE.
033600*
033700     MOVE SPACES                   TO WS-REPORT-LINE-AREA.
033800     STRING "Name: " PT-PRODUCT-NAME (PT-PX)
033900         DELIMITED BY SIZE INTO WS-REPORT-LINE-AREA.
034000     MOVE WS-REPORT-LINE-AREA TO REPORT-LINE.
034100     WRITE REPORT-LINE.
034200*
034300     MOVE SPACES                   TO WS-REPORT-LINE-AREA.
034400     STRING "Price: $" WS-PRICE-EDIT
034500         DELIMITED BY SIZE INTO WS-REPORT-LINE-AREA.
034600     MOVE WS-REPORT-LINE-AREA TO REPORT-LINE.
034700     WRITE REPORT-LINE.
034800*
034900     MOVE SPACES                   TO WS-REPORT-LINE-AREA.
035000     STRING "Stock: " WS-QTY-EDIT
035100         DELIMITED BY SIZE INTO WS-REPORT-LINE-AREA.
035200     MOVE WS-REPORT-LINE-AREA TO REPORT-LINE.
035300     WRITE REPORT-LINE.
035400*
035500     MOVE SPACES                   TO WS-REPORT-LINE-AREA.
035600     STRING "Average Rating: " WS-AVG-RATING-ED
035700         DELIMITED BY SIZE INTO WS-REPORT-LINE-AREA.
035800     MOVE WS-REPORT-LINE-AREA TO REPORT-LINE.
035900     WRITE REPORT-LINE.
036000*
036100     MOVE SPACES                   TO WS-REPORT-LINE-AREA.
036200     STRING "Total Reviews: " WS-COUNT-EDIT
036300         DELIMITED BY SIZE INTO WS-REPORT-LINE-AREA.
036400     MOVE WS-REPORT-LINE-AREA TO REPORT-LINE.
036500     WRITE REPORT-LINE.
036600*
036700     MOVE SPACES                   TO WS-REPORT-LINE-AREA.
036800     IF PT-STOCK-QTY (PT-PX) = ZERO
036900         STRING "Status: OUT OF STOCK"
037000             DELIMITED BY SIZE INTO WS-REPORT-LINE-AREA
037100     ELSE
037200         STRING "Status: In Stock"
037300             DELIMITED BY SIZE INTO WS-REPORT-LINE-AREA
037400     END-IF.
037500     MOVE WS-REPORT-LINE-AREA TO REPORT-LINE.
037600     WRITE REPORT-LINE.
037700*
037800     MOVE SPACES                   TO REPORT-LINE.
037900     WRITE REPORT-LINE.
038000*
038100     SET PT-PX UP BY 1.
038200     GO TO 5300-PRINT-ONE-PRODUCT.
038300 5300-PRODUCT-REPORT-EXIT.
038400     EXIT.
038500*-----------------------------------------------------------------
038600*    5400 -- INVENTORY SUMMARY REPORT.  TOTAL PRODUCTS, OUT-OF-
038700*    STOCK COUNT, LOW-STOCK COUNT (STOCK GREATER THAN ZERO AND
038800*    LESS THAN 10) AND TOTAL INVENTORY VALUE, USING THE LINE-
038900*    VALUE SUBROUTINE PER PRODUCT.
039000*-----------------------------------------------------------------
039100 5400-INVENTORY-REPORT.
039200     MOVE ZERO                    TO WS-INV-TOTAL-COUNT.
039300     MOVE ZERO                    TO WS-INV-OUT-OF-STOCK.
039400     MOVE ZERO                    TO WS-INV-LOW-STOCK.
039500     MOVE ZERO                    TO WS-INV-TOTAL-VALUE.
039600     SET PT-PX TO 1.
039700 5400-ACCUMULATE-ONE-PRODUCT.
039800     IF PT-PX GREATER THAN PT-PRODUCT-COUNT
039900         GO TO 5400-PRINT-INVENTORY-REPORT.
040000     ADD 1 TO WS-INV-TOTAL-COUNT.
040100     IF PT-STOCK-QTY (PT-PX) = ZERO
040200         ADD 1 TO WS-INV-OUT-OF-STOCK.
040300     IF PT-STOCK-QTY (PT-PX) GREATER THAN ZERO AND
040400        PT-STOCK-QTY (PT-PX) LESS THAN 10
040500         ADD 1 TO WS-INV-LOW-STOCK.
040600*
040700     MOVE PT-STOCK-QTY (PT-PX)    TO WS-CALC-STOCK-QTY.
040800     MOVE PT-UNIT-PRICE (PT-PX)   TO WS-CALC-UNIT-PRICE.
040900     CALL "ComputeValue" USING WS-CALC-PARAMETERS.
041000     ADD WS-CALC-LINE-VALUE       TO WS-INV-TOTAL-VALUE.
041100*
041200     SET PT-PX UP BY 1.
041300     GO TO 5400-ACCUMULATE-ONE-PRODUCT.
041400*
041500 5400-PRINT-INVENTORY-REPORT.
041600     MOVE SPACES                  TO REPORT-LINE.
041700     WRITE REPORT-LINE.
041800     MOVE "Inventory Report"      TO REPORT-LINE.
041900     WRITE REPORT-LINE.
042000     MOVE "================"     TO REPORT-LINE.
042100     WRITE REPORT-LINE.
042200*
042300     MOVE WS-INV-TOTAL-COUNT       TO WS-COUNT-EDIT.
042400     MOVE SPACES                   TO WS-REPORT-LINE-AREA.
042500     STRING "Total Products: " WS-COUNT-EDIT
042600         DELIMITED BY SIZE INTO WS-REPORT-LINE-AREA.
042700     MOVE WS-REPORT-LINE-AREA TO REPORT-LINE.
042800     WRITE REPORT-LINE.
042900*
043000     MOVE SPACES                  TO REPORT-LINE.
043100     WRITE REPORT-LINE.
043200*
043300     MOVE WS-INV-OUT-OF-STOCK       TO WS-COUNT-EDIT.
043400     MOVE SPACES                   TO WS-REPORT-LINE-AREA.
043500     STRING "Out of Stock: " WS-COUNT-EDIT
043600         DELIMITED BY SIZE INTO WS-REPORT-LINE-AREA.
043700     MOVE WS-REPORT-LINE-AREA TO REPORT-LINE.
043800     WRITE REPORT-LINE.
043900*
044000     MOVE WS-INV-LOW-STOCK          TO WS-COUNT-EDIT.
044100     MOVE SPACES                   TO WS-REPORT-LINE-AREA.
044200     STRING "Low Stock (<10): " WS-COUNT-EDIT
044300         DELIMITED BY SIZE INTO WS-REPORT-LINE-AREA.
044400     MOVE WS-REPORT-LINE-AREA TO REPORT-LINE.
044500     WRITE REPORT-LINE.
044600*
044700     MOVE WS-INV-TOTAL-VALUE        TO WS-VALUE-EDIT.
044800     MOVE SPACES                   TO WS-REPORT-LINE-AREA.
044900     STRING "Total Inventory Value: $" WS-VALUE-EDIT
045000         DELIMITED BY SIZE INTO WS-REPORT-LINE-AREA.
045100     MOVE WS-REPORT-LINE-AREA TO REPORT-LINE.
045200     WRITE REPORT-LINE.
045300 5400-INVENTORY-REPORT-EXIT.
045400     EXIT.
