000100*****************************************************************
000200*                                                               *
000300*  COPYBOOK  = ORDRTAB                                         *
000400*                                                               *
000500*  DESCRIPTIVE NAME = ORDER MASTER TABLE / ORDER RECORD LAYOUT  *
000600*                     FOR THE E-COMMERCE INVENTORY AND ORDER    *
000700*                     RUN, PLUS THE ORDER-STATUS NAME TABLE     *
000800*                     USED TO TRANSLATE THE STATUS TEXT FOUND   *
000900*                     ON THE ORDERS INPUT FILE INTO THE ONE-    *
001000*                     CHARACTER CODE CARRIED ON THE TABLE.      *
001100*                                                               *
001200*  THIS MEMBER IS COPIED INTO WORKING-STORAGE OF BATCHRUN (THE  *
001300*  BATCH DRIVER, WHICH OWNS THE TABLE) AND INTO THE LINKAGE     *
001400*  SECTION OF DATALOADER AND CATALOGMAINT, WHICH RECEIVE THE    *
001500*  ORDER TABLE BY REFERENCE.  KEEP ALL COPIES IN STEP.          *
001600*                                                               *
001700*  CHANGE ACTIVITY :                                            *
001800*  PN= REASON  DATE    PROGRAMMER    REMARKS                    *
001900*  $D0= INIT   861103  A.MOHANTY  : INITIAL ORDER MASTER        *
002000*  $P1= CR119  870303  B.KIM      : ADDED PRODUCT-ID LIST (10)  *
002100*  $P2= CR230  881017  E.SVESH    : ADDED ORDER-STATUS NAME     *
002200*                                   TABLE FOR INPUT TRANSLATION *
002300*  $P3= Y2K07  990104  N.CHUBAREV : EXPANDED ORDER-DATE TO AN   *
002400*                                   8-DIGIT CCYYMMDD FIELD      *
002500*****************************************************************
002600*
002700*    ORDER TABLE SIZING CONSTANTS
002800*
002900 01  OT-CONSTANTS.
003000     05  OT-MAX-ORDERS           PIC 9(4) COMP VALUE 1000.
003100     05  OT-MAX-PRODS-PER-ORDER  PIC 9(2) COMP VALUE 10.
003200     05  FILLER                  PIC X(02).
003300*
003400*    THE ORDER TABLE ITSELF.  OT-ORDER-COUNT IS THE HIGH-WATER
003500*    MARK OF ENTRIES CURRENTLY IN USE.  OT-ORDER-STATUS CARRIES
003600*    ONE OF P / S / D / C -- SEE OT-STATUS-* 88-LEVELS BELOW.
003700*
003800 01  ORDER-TABLE-AREA.
003900     05  OT-ORDER-COUNT          PIC 9(4) COMP VALUE ZERO.
004000     05  FILLER                  PIC X(04).
004100     05  OT-ORDER-ENTRY OCCURS 1000 TIMES
004200             INDEXED BY OT-OX.
004300         10  OT-ORDER-ID         PIC 9(9).
004400         10  OT-ORDER-CUST-ID    PIC 9(9).
004500         10  OT-PRODUCT-COUNT    PIC 9(2) COMP.
004600         10  OT-PRODUCT-ID-LIST OCCURS 10 TIMES
004700                 INDEXED BY OT-PX
004800             PIC 9(9).
004900         10  OT-TOTAL-PRICE      PIC S9(9)V99.
005000         10  OT-ORDER-DATE       PIC 9(8).
005100         10  OT-ORDER-STATUS     PIC X(1).
005200             88  OT-STATUS-PENDING     VALUE "P".
005300             88  OT-STATUS-SHIPPED     VALUE "S".
005400             88  OT-STATUS-DELIVERED   VALUE "D".
005500             88  OT-STATUS-CANCELED    VALUE "C".
005600         10  FILLER              PIC X(08).
005700*
005800*    STATUS-NAME TRANSLATE TABLE -- SAME "WEEKDAY" REDEFINES
005900*    IDIOM USED ELSEWHERE IN THIS SHOP FOR FIXED LOOKUP LISTS.
006000*    STATUS TEXT ON THE INPUT FILE IS FOLDED TO UPPER CASE AND
006100*    COMPARED AGAINST OT-STATUS-NAME-ENTRY; NO MATCH DEFAULTS
006200*    TO PENDING (SEE DATALOADER 480-TRANSLATE-ORDER-STATUS).
006300*
006400 01  ORDER-STATUS-NAME-RECORD.
006500     05  FILLER                  PIC X(9) VALUE "PENDING  ".
006600     05  FILLER                  PIC X(9) VALUE "SHIPPED  ".
006700     05  FILLER                  PIC X(9) VALUE "DELIVERED".
006800     05  FILLER                  PIC X(9) VALUE "CANCELED ".
006900 01  ORDER-STATUS-NAME-TABLE REDEFINES ORDER-STATUS-NAME-RECORD.
007000     05  OT-STATUS-NAME-ENTRY OCCURS 4 TIMES
007100             INDEXED BY OT-SX.
007200         10  OT-STATUS-NAME      PIC X(9).
007300 01  ORDER-STATUS-CODE-RECORD.
007400     05  FILLER                  PIC X(1) VALUE "P".
007500     05  FILLER                  PIC X(1) VALUE "S".
007600     05  FILLER                  PIC X(1) VALUE "D".
007700     05  FILLER                  PIC X(1) VALUE "C".
007800 01  ORDER-STATUS-CODE-TABLE REDEFINES ORDER-STATUS-CODE-RECORD.
007900     05  OT-STATUS-CODE-ENTRY OCCURS 4 TIMES
008000             INDEXED BY OT-CX
008100         PIC X(1).
