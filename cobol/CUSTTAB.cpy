000100*****************************************************************
000200*                                                               *
000300*  COPYBOOK  = CUSTTAB                                         *
000400*                                                               *
000500*  DESCRIPTIVE NAME = CUSTOMER MASTER TABLE / CUSTOMER RECORD   *
000600*                     LAYOUT FOR THE E-COMMERCE INVENTORY AND   *
000700*                     ORDER RUN.  EACH CUSTOMER CARRIES THE     *
000800*                     LIST OF ORDER-IDS PLACED BY THAT CUSTOMER *
000900*                     SO ORDER-HISTORY LOOKUP NEVER HAS TO SCAN *
001000*                     THE WHOLE ORDER TABLE BY CUSTOMER-ID.     *
001100*                                                               *
001200*  THIS MEMBER IS COPIED INTO WORKING-STORAGE OF BATCHRUN (THE  *
001300*  BATCH DRIVER, WHICH OWNS THE TABLE) AND INTO THE LINKAGE     *
001400*  SECTION OF CATALOGMAINT, WHICH RECEIVES THE CUSTOMER TABLE   *
001500*  BY REFERENCE.  KEEP ALL COPIES IN STEP.                      *
001600*                                                               *
001700*  CHANGE ACTIVITY :                                            *
001800*  PN= REASON  DATE    PROGRAMMER    REMARKS                    *
001900*  $D0= INIT   861103  A.MOHANTY  : INITIAL CUSTOMER MASTER     *
002000*  $P1= CR119  870303  B.KIM      : ADDED ORDER-ID LIST (20)    *
002100*  $P2= Y2K07  990104  N.CHUBAREV : Y2K REVIEW - NO DATE FIELDS *
002200*                                   ON THIS RECORD, NONE ADDED  *
002300*****************************************************************
002400*
002500*    CUSTOMER TABLE SIZING CONSTANTS
002600*
002700 01  CT-CONSTANTS.
002800     05  CT-MAX-CUSTOMERS        PIC 9(4) COMP VALUE 500.
002900     05  CT-MAX-ORDERS-PER-CUST  PIC 9(2) COMP VALUE 20.
003000     05  FILLER                  PIC X(02).
003100*
003200*    THE CUSTOMER TABLE ITSELF.  CT-CUSTOMER-COUNT IS THE HIGH-
003300*    WATER MARK OF ENTRIES CURRENTLY IN USE.
003400*
003500 01  CUSTOMER-TABLE-AREA.
003600     05  CT-CUSTOMER-COUNT       PIC 9(4) COMP VALUE ZERO.
003700     05  FILLER                  PIC X(04).
003800     05  CT-CUSTOMER-ENTRY OCCURS 500 TIMES
003900             INDEXED BY CT-CX.
004000         10  CT-CUSTOMER-ID      PIC 9(9).
004100         10  CT-CUST-NAME        PIC X(40).
004200         10  CT-CUST-EMAIL       PIC X(50).
004300         10  CT-ORDER-COUNT      PIC 9(2) COMP.
004400         10  CT-ORDER-ID-LIST OCCURS 20 TIMES
004500                 INDEXED BY CT-OX
004600             PIC 9(9).
004700         10  FILLER              PIC X(08).
