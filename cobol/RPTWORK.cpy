000100*****************************************************************
000200*                                                               *
000300*  COPYBOOK  = RPTWORK                                         *
000400*                                                               *
000500*  DESCRIPTIVE NAME = SHARED REPORT / RUN-LOG RECORD LAYOUT.    *
000600*                     COPIED INTO THE FILE SECTION OF EVERY     *
000700*                     PROGRAM THAT WRITES TO THE RUN'S REPORT   *
000800*                     STREAM.  DATALOADER, THE FIRST PROGRAM    *
000900*                     BATCHRUN CALLS, OPENS THE FILE OUTPUT     *
001000*                     (BUILDING A FRESH COPY EACH RUN); EACH    *
001100*                     WORKER CALLED AFTER IT REOPENS THE SAME   *
001200*                     ASSIGNED FILE EXTEND TO APPEND ITS OWN    *
001300*                     SECTION OF THE REPORT.                    *
001400*                                                               *
001500*  CHANGE ACTIVITY :                                            *
001600*  PN= REASON  DATE    PROGRAMMER    REMARKS                    *
001700*  $D0= INIT   861103  A.MOHANTY  : INITIAL REPORT RECORD       *
001800*  $P1= CR233  900521  K.DABIC    : WIDENED 80 TO 132 TO MATCH  *
001900*                                   PRINTER CARRIAGE            *
002000*  $P2= CR406  031215  K.DABIC    : SPLIT OFF A FILLER PAD SO   *
002100*                                   THE RECORD CAN GROW WITHOUT *
002200*                                   RESIZING THE FD             *
002300*****************************************************************
002400 FD  REPORT-FILE
002500     RECORD CONTAINS 132 CHARACTERS
002600     DATA RECORD IS REPORT-LINE.
002700 01  REPORT-LINE.
002800     05  REPORT-LINE-TEXT        PIC X(128).
002900     05  FILLER                  PIC X(004).
