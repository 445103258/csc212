000100*****************************************************************
000200*                                                               *
000300*  PROGRAM NAME = LOAD-FILES  (MEMBER DataLoader)               *
000400*                                                               *
000500*  DESCRIPTIVE NAME = STEP 1 OF THE E-COMMERCE INVENTORY AND    *
000600*                     ORDER BATCH RUN -- LOADS THE FOUR DELIM-  *
000700*                     ITED MASTER FILES (PRODUCTS, CUSTOMERS,   *
000800*                     ORDERS, REVIEWS) INTO THE IN-MEMORY        *
000900*                     TABLES CARRIED BY BATCHRUN, IN READINESS   *
001000*                     FOR THE MAINTENANCE AND REPORTING STEPS.   *
001100*                                                               *
001200*  CALLED BY = ECOM-BATCH-RUN, PARAGRAPH 200-CALL-WORKER        *
001300*             (WS-SUBPROGRAM-ENTRY (1)).                        *
001400*                                                               *
001500*  CHANGE ACTIVITY :                                            *
001600*  PN= REASON  DATE    PROGRAMMER    REMARKS                    *
001700*  $D0= INIT   861103  A.MOHANTY  : INITIAL VERSION - REPLACES  *
001800*                                   OLD SEQUENTIAL-TO-INDEXED   *
001900*                                   CONVERSION UTILITY          *
002000*  $P1= CR114  870226  B.KIM      : ADDED PRODUCT/CUSTOMER LOAD *
002100*  $P2= CR230  881017  E.SVESH    : ADDED ORDER-STATUS AND      *
002200*                                   ORDER-DATE TRANSLATION      *
002300*  $P3= CR231  881104  E.SVESH    : ADDED REVIEW FILE LOAD AND  *
002400*                                   UNKNOWN-PRODUCT DROP RULE   *
002500*  $P4= Y2K07  990104  N.CHUBAREV : EXPANDED ORDER-DATE TO AN   *
002600*                                   8-DIGIT CCYYMMDD FIELD      *
002700*  $P5= CR404  031215  K.DABIC    : ADDED LOAD-COUNT LINES TO   *
002800*                                   THE RUN REPORT FOR AUDIT    *
002900*****************************************************************
003000 IDENTIFICATION              DIVISION.
003100*-----------------------------------------------------------------
003200 PROGRAM-ID.                 LOAD-FILES.
003300 AUTHOR.                     ARADHITA MOHANTY.
003400 INSTALLATION.               SYSTEMS GROUP - BATCH DEVELOPMENT.
003500 DATE-WRITTEN.               NOVEMBER 1986.
003600 DATE-COMPILED.
003700 SECURITY.                   NONE.
003800******************************************************************
003900 ENVIRONMENT                 DIVISION.
004000*-----------------------------------------------------------------
004100 CONFIGURATION               SECTION.
004200 SOURCE-COMPUTER.            ASUS X751.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT                SECTION.
004600 FILE-CONTROL.
004700     SELECT PRODUCT-FILE     ASSIGN TO PRODIN
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-PRODUCT-STATUS.
005000     SELECT CUSTOMER-FILE    ASSIGN TO CUSTIN
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-CUSTOMER-STATUS.
005300     SELECT ORDERS-FILE      ASSIGN TO ORDRIN
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-ORDERS-STATUS.
005600     SELECT REVIEW-FILE      ASSIGN TO REVWIN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-REVIEW-STATUS.
005900     SELECT REPORT-FILE      ASSIGN TO RPTOUT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-REPORT-STATUS.
006200******************************************************************
006300 DATA                        DIVISION.
006400*-----------------------------------------------------------------
006500 FILE                        SECTION.
006600*-----------------------------------------------------------------
006700 FD  PRODUCT-FILE
006800     RECORD CONTAINS 120 CHARACTERS
006900     DATA RECORD IS PRODUCT-IN-LINE.
007000 01  PRODUCT-IN-LINE.
007100     05  PRODUCT-IN-TEXT         PIC X(118).
007200     05  FILLER                  PIC X(002).
007300*
007400 FD  CUSTOMER-FILE
007500     RECORD CONTAINS 160 CHARACTERS
007600     DATA RECORD IS CUSTOMER-IN-LINE.
007700 01  CUSTOMER-IN-LINE.
007800     05  CUSTOMER-IN-TEXT        PIC X(158).
007900     05  FILLER                  PIC X(002).
008000*
008100 FD  ORDERS-FILE
008200     RECORD CONTAINS 160 CHARACTERS
008300     DATA RECORD IS ORDERS-IN-LINE.
008400 01  ORDERS-IN-LINE.
008500     05  ORDERS-IN-TEXT          PIC X(158).
008600     05  FILLER                  PIC X(002).
008700*
008800 FD  REVIEW-FILE
008900     RECORD CONTAINS 120 CHARACTERS
009000     DATA RECORD IS REVIEW-IN-LINE.
009100 01  REVIEW-IN-LINE.
009200     05  REVIEW-IN-TEXT          PIC X(118).
009300     05  FILLER                  PIC X(002).
009400*
009500     COPY RPTWORK.
009600*-----------------------------------------------------------------
009700 WORKING-STORAGE             SECTION.
009800*-----------------------------------------------------------------
009900 01  WS-FILE-STATUSES.
010000     05  WS-PRODUCT-STATUS       PIC X(02).
010100         88  WS-PRODUCT-OK           VALUE "00".
010200         88  WS-PRODUCT-EOF          VALUE "10".
010300     05  WS-CUSTOMER-STATUS      PIC X(02).
010400         88  WS-CUSTOMER-OK          VALUE "00".
010500         88  WS-CUSTOMER-EOF         VALUE "10".
010600     05  WS-ORDERS-STATUS        PIC X(02).
010700         88  WS-ORDERS-OK            VALUE "00".
010800         88  WS-ORDERS-EOF           VALUE "10".
010900     05  WS-REVIEW-STATUS        PIC X(02).
011000         88  WS-REVIEW-OK            VALUE "00".
011100         88  WS-REVIEW-EOF           VALUE "10".
011200     05  WS-REPORT-STATUS        PIC X(02).
011300     05  FILLER                  PIC X(02).
011400*
011500*    HEADER-SKIP SWITCHES -- EACH INPUT FILE CARRIES A ONE-LINE
011600*    COLUMN HEADING THAT MUST NOT BE TREATED AS DATA.
011700*
011800 01  WS-HEADER-SWITCHES.
011900     05  WS-PRODUCT-HDR-SW       PIC X(01) VALUE "Y".
012000         88  WS-PRODUCT-IS-HDR       VALUE "Y".
012100     05  WS-CUSTOMER-HDR-SW      PIC X(01) VALUE "Y".
012200         88  WS-CUSTOMER-IS-HDR      VALUE "Y".
012300     05  WS-ORDERS-HDR-SW        PIC X(01) VALUE "Y".
012400         88  WS-ORDERS-IS-HDR        VALUE "Y".
012500     05  WS-REVIEW-HDR-SW        PIC X(01) VALUE "Y".
012600         88  WS-REVIEW-IS-HDR         VALUE "Y".
012700     05  FILLER                  PIC X(04).
012800*
012900*    LOAD COUNTERS FOR THE AUDIT LINES WRITTEN TO THE REPORT.
013000*
013100 01  WS-LOAD-COUNTERS.
013200     05  WS-PRODUCTS-LOADED      PIC 9(4) COMP VALUE ZERO.
013300     05  WS-CUSTOMERS-LOADED     PIC 9(4) COMP VALUE ZERO.
013400     05  WS-ORDERS-LOADED        PIC 9(4) COMP VALUE ZERO.
013500     05  WS-REVIEWS-LOADED       PIC 9(4) COMP VALUE ZERO.
013600     05  WS-REVIEWS-DROPPED      PIC 9(4) COMP VALUE ZERO.
013700     05  FILLER                  PIC X(02).
013800*
013900*    SCRATCH AREA USED TO SPLIT A COMMA-DELIMITED INPUT LINE
014000*    INTO ITS FIELDS.  THE SAME WORK AREA IS REUSED ACROSS ALL
014100*    FOUR FILES BECAUSE ONLY ONE FILE IS EVER BEING SPLIT AT A
014200*    GIVEN TIME.
014300*
014400 01  WS-SPLIT-WORK-AREA.
014500     05  WS-SPLIT-LINE           PIC X(160).
014600     05  WS-SPLIT-LENGTH         PIC 9(3) COMP.
014700     05  WS-SPLIT-POINTER        PIC 9(3) COMP.
014800     05  WS-FIELD-CTR            PIC 9(1) COMP.
014900     05  WS-SCAN-RESULT          PIC X(50).
015000     05  WS-SX                   PIC 9(2) COMP.
015100     05  WS-QUOTE-SW             PIC X(01).
015200         88  WS-IN-QUOTES            VALUE "Y".
015300     05  WS-FIELD-1              PIC X(50).
015400     05  WS-FIELD-2              PIC X(50).
015500     05  WS-FIELD-3              PIC X(50).
015600     05  WS-FIELD-4              PIC X(50).
015700     05  WS-FIELD-5              PIC X(50).
015800     05  WS-FIELD-6              PIC X(50).
015900     05  FILLER                  PIC X(02).
016000*
016100*    SCRATCH AREA FOR 960-STRIP-QUOTE-CHARS -- THE PRODUCT-ID
016200*    LIST FIELD ON THE ORDERS FILE AND THE COMMENT FIELD ON THE
016300*    REVIEWS FILE MAY ARRIVE WRAPPED IN DOUBLE QUOTES (SO A
016400*    COMMA OR SEMICOLON INSIDE THEM SURVIVES THE FIELD SPLIT);
016500*    THE QUOTES THEMSELVES ARE STRIPPED BEFORE THE VALUE IS
016600*    STORED ON THE TABLE.
016700*
016800 01  WS-QUOTE-STRIP-AREA.
016900     05  WS-QS-SOURCE            PIC X(50).
017000     05  WS-QS-RESULT            PIC X(50).
017100     05  WS-QS-IN                PIC 9(2) COMP.
017200     05  WS-QS-OUT               PIC 9(2) COMP.
017300     05  FILLER                  PIC X(02).
017400*
017500*    SCRATCH AREA USED TO SPLIT THE SEMICOLON-DELIMITED PRODUCT-
017600*    ID LIST CARRIED ON AN ORDER RECORD (WS-FIELD-3 OF THE
017700*    ORDER SPLIT).  REDEFINED CHARACTER-BY-CHARACTER FOR THE
017800*    SCAN IN 490-SPLIT-PRODUCT-ID-LIST.
017900*
018000 01  WS-PRODLIST-TEXT            PIC X(50).
018100 01  WS-PRODLIST-CHAR-TABLE REDEFINES WS-PRODLIST-TEXT.
018200     05  WS-PRODLIST-ENTRY OCCURS 50 TIMES
018300             INDEXED BY WS-PX
018400         PIC X(1).
018500*
018600*    ORDER-DATE RE-FORMAT WORK AREA -- INPUT CARRIES THE DATE AS
018700*    YYYY-MM-DD TEXT; THE TABLE CARRIES IT AS AN UNPUNCTUATED
018800*    8-DIGIT CCYYMMDD NUMERIC FIELD.
018900*
019000 01  WS-ORDER-DATE-IN.
019100     05  WS-ODI-CCYY             PIC X(04).
019200     05  FILLER                  PIC X(01).
019300     05  WS-ODI-MM               PIC X(02).
019400     05  FILLER                  PIC X(01).
019500     05  WS-ODI-DD               PIC X(02).
019600 01  WS-ORDER-DATE-OUT REDEFINES WS-ORDER-DATE-IN.
019700     05  FILLER                  PIC X(10).
019800*
019900*    SCRATCH NUMERIC FIELD, CARRIED 77-LEVEL PER SHOP HABIT.
020000*
020100 77  WS-ORDER-DATE-NUMERIC       PIC 9(8).
020200*
020300*    REVIEW LOOKUP WORK AREA -- A REVIEW IS DROPPED WHEN ITS
020400*    PRODUCT-ID DOES NOT APPEAR ON THE PRODUCT TABLE.
020500*
020600 01  WS-REVIEW-LOOKUP-AREA.
020700     05  WS-REVIEW-PRODUCT-ID    PIC 9(9).
020800     05  WS-REVIEW-FOUND-SW      PIC X(01).
020900         88  WS-REVIEW-PRODUCT-FOUND  VALUE "Y".
021000     05  FILLER                  PIC X(02).
021100*
021200 01  WS-REPORT-LINE-AREA.
021300     05  WS-RPT-LABEL            PIC X(20).
021400     05  WS-RPT-COUNT            PIC ZZZ9.
021500     05  FILLER                  PIC X(04) VALUE SPACES.
021600     05  WS-RPT-DETAIL           PIC X(100).
021700*-----------------------------------------------------------------
021800 LINKAGE                     SECTION.
021900*-----------------------------------------------------------------
022000     COPY PRODTAB.
022100     COPY CUSTTAB.
022200     COPY ORDRTAB.
022300******************************************************************
022400 PROCEDURE                   DIVISION    USING PRODUCT-TABLE-AREA
022500                                                CUSTOMER-TABLE-AREA
022600                                                ORDER-TABLE-AREA.
022700*-----------------------------------------------------------------
022800 000-LOAD-ALL-FILES.
022900     OPEN OUTPUT REPORT-FILE.
023000     MOVE "LOAD STEP RESULTS"      TO REPORT-LINE.
023100     WRITE REPORT-LINE.
023200*
023300     PERFORM 100-LOAD-PRODUCT-FILE
023400         THRU 100-LOAD-PRODUCT-FILE-EXIT.
023500     PERFORM 200-LOAD-CUSTOMER-FILE
023600         THRU 200-LOAD-CUSTOMER-FILE-EXIT.
023700     PERFORM 300-LOAD-ORDER-FILE
023800         THRU 300-LOAD-ORDER-FILE-EXIT.
023900     PERFORM 400-LOAD-REVIEW-FILE
024000         THRU 400-LOAD-REVIEW-FILE-EXIT.
024100     PERFORM 500-WRITE-LOAD-COUNTS
024200         THRU 500-WRITE-LOAD-COUNTS-EXIT.
024300*
024400     CLOSE REPORT-FILE.
024500     EXIT PROGRAM.
024600*-----------------------------------------------------------------
024700*    PRODUCT FILE LOAD -- PRODUCT-ID,PRODUCT-NAME,UNIT-PRICE,
024800*    STOCK-QTY.  FIELDS 5 AND 6 UNUSED FOR THIS FILE.
024900*-----------------------------------------------------------------
025000 100-LOAD-PRODUCT-FILE.
025100     OPEN INPUT PRODUCT-FILE.
025200     IF NOT WS-PRODUCT-OK
025300         GO TO 100-LOAD-PRODUCT-FILE-EXIT.
025400*
025500 100-READ-PRODUCT.
025600     READ PRODUCT-FILE
025700         AT END
025800             SET WS-PRODUCT-EOF TO TRUE
025900             GO TO 100-CLOSE-PRODUCT.
026000     IF WS-PRODUCT-IS-HDR
026100         MOVE "N" TO WS-PRODUCT-HDR-SW
026200         GO TO 100-READ-PRODUCT.
026300*
026400     MOVE PRODUCT-IN-LINE        TO WS-SPLIT-LINE.
026500     PERFORM 900-SPLIT-LINE-4-FIELDS
026600         THRU 900-SPLIT-LINE-4-FIELDS-EXIT.
026700*
026800     SET PT-PX UP BY 1.
026900     IF PT-PX GREATER THAN PT-MAX-PRODUCTS
027000         GO TO 100-CLOSE-PRODUCT.
027100     MOVE WS-FIELD-1             TO PT-PRODUCT-ID (PT-PX).
027200     MOVE WS-FIELD-2             TO PT-PRODUCT-NAME (PT-PX).
027300     MOVE WS-FIELD-3             TO PT-UNIT-PRICE (PT-PX).
027400     MOVE WS-FIELD-4             TO PT-STOCK-QTY (PT-PX).
027500     MOVE ZERO                   TO PT-REVIEW-COUNT (PT-PX).
027600     MOVE ZERO                   TO PT-RATING-TOTAL (PT-PX).
027700     SET PT-PRODUCT-COUNT        TO PT-PX.
027800     ADD 1 TO WS-PRODUCTS-LOADED.
027900     GO TO 100-READ-PRODUCT.
028000*
028100 100-CLOSE-PRODUCT.
028200     CLOSE PRODUCT-FILE.
028300*
028400 100-LOAD-PRODUCT-FILE-EXIT.
028500     EXIT.
028600*-----------------------------------------------------------------
028700*    CUSTOMER FILE LOAD -- CUSTOMER-ID,CUST-NAME,CUST-EMAIL.
028800*    ORDER-ID LIST IS BUILT UP LATER, AS THE ORDER FILE IS READ.
028900*-----------------------------------------------------------------
029000 200-LOAD-CUSTOMER-FILE.
029100     OPEN INPUT CUSTOMER-FILE.
029200     IF NOT WS-CUSTOMER-OK
029300         GO TO 200-LOAD-CUSTOMER-FILE-EXIT.
029400*
029500 200-READ-CUSTOMER.
029600     READ CUSTOMER-FILE
029700         AT END
029800             SET WS-CUSTOMER-EOF TO TRUE
029900             GO TO 200-CLOSE-CUSTOMER.
030000     IF WS-CUSTOMER-IS-HDR
030100         MOVE "N" TO WS-CUSTOMER-HDR-SW
030200         GO TO 200-READ-CUSTOMER.
030300*
030400     MOVE CUSTOMER-IN-LINE       TO WS-SPLIT-LINE.
030500     PERFORM 900-SPLIT-LINE-3-FIELDS
030600         THRU 900-SPLIT-LINE-3-FIELDS-EXIT.
030700*
030800     SET CT-CX UP BY 1.
030900     IF CT-CX GREATER THAN CT-MAX-CUSTOMERS
031000         GO TO 200-CLOSE-CUSTOMER.
031100     MOVE WS-FIELD-1             TO CT-CUSTOMER-ID (CT-CX).
031200     MOVE WS-FIELD-2             TO CT-CUST-NAME (CT-CX).
031300     MOVE WS-FIELD-3             TO CT-CUST-EMAIL (CT-CX).
031400     MOVE ZERO                   TO CT-ORDER-COUNT (CT-CX).
031500     SET CT-CUSTOMER-COUNT       TO CT-CX.
031600     ADD 1 TO WS-CUSTOMERS-LOADED.
031700     GO TO 200-READ-CUSTOMER.
031800*
031900 200-CLOSE-CUSTOMER.
032000     CLOSE CUSTOMER-FILE.
032100*
032200 200-LOAD-CUSTOMER-FILE-EXIT.
032300     EXIT.
032400*-----------------------------------------------------------------
032500*    ORDER FILE LOAD -- ORDER-ID,ORDER-CUST-ID,PRODUCT-ID-LIST
032600*    (SEMICOLON SEPARATED), TOTAL-PRICE, ORDER-DATE (YYYY-MM-DD),
032700*    ORDER-STATUS (TEXT).  EACH ORDER IS ALSO APPENDED TO THE
032800*    OWNING CUSTOMER'S ORDER-ID LIST.
032900*-----------------------------------------------------------------
033000 300-LOAD-ORDER-FILE.
033100     OPEN INPUT ORDERS-FILE.
033200     IF NOT WS-ORDERS-OK
033300         GO TO 300-LOAD-ORDER-FILE-EXIT.
033400*
033500 300-READ-ORDER.
033600     READ ORDERS-FILE
033700         AT END
033800             SET WS-ORDERS-EOF TO TRUE
033900             GO TO 300-CLOSE-ORDERS.
034000     IF WS-ORDERS-IS-HDR
034100         MOVE "N" TO WS-ORDERS-HDR-SW
034200         GO TO 300-READ-ORDER.
034300*
034400     MOVE ORDERS-IN-LINE         TO WS-SPLIT-LINE.
034500     PERFORM 910-SPLIT-LINE-6-FIELDS
034600         THRU 910-SPLIT-LINE-6-FIELDS-EXIT.
034700*
034800     SET OT-OX UP BY 1.
034900     IF OT-OX GREATER THAN OT-MAX-ORDERS
035000         GO TO 300-CLOSE-ORDERS.
035100     MOVE WS-FIELD-1             TO OT-ORDER-ID (OT-OX).
035200     MOVE WS-FIELD-2             TO OT-ORDER-CUST-ID (OT-OX).
035300     MOVE WS-FIELD-4             TO OT-TOTAL-PRICE (OT-OX).
035400*
035500     MOVE WS-FIELD-5             TO WS-ORDER-DATE-IN.
035600     STRING WS-ODI-CCYY WS-ODI-MM WS-ODI-DD
035700         DELIMITED BY SIZE INTO WS-ORDER-DATE-NUMERIC.
035800     MOVE WS-ORDER-DATE-NUMERIC  TO OT-ORDER-DATE (OT-OX).
035900*
036000     MOVE WS-FIELD-3             TO WS-QS-SOURCE.
036100     PERFORM 960-STRIP-QUOTE-CHARS
036200         THRU 960-STRIP-QUOTE-CHARS-EXIT.
036300     MOVE WS-QS-RESULT           TO WS-PRODLIST-TEXT.
036400     PERFORM 480-TRANSLATE-ORDER-STATUS
036500         THRU 480-TRANSLATE-ORDER-STATUS-EXIT.
036600     PERFORM 490-SPLIT-PRODUCT-ID-LIST
036700         THRU 490-SPLIT-PRODUCT-ID-LIST-EXIT.
036800*
036900     PERFORM 495-APPEND-CUSTOMER-ORDER
037000         THRU 495-APPEND-CUSTOMER-ORDER-EXIT.
037100*
037200     SET OT-ORDER-COUNT          TO OT-OX.
037300     ADD 1 TO WS-ORDERS-LOADED.
037400     GO TO 300-READ-ORDER.
037500*
037600 300-CLOSE-ORDERS.
037700     CLOSE ORDERS-FILE.
037800*
037900 300-LOAD-ORDER-FILE-EXIT.
038000     EXIT.
038100*-----------------------------------------------------------------
038200*    TRANSLATE ORDER-STATUS TEXT (FIELD 6) TO THE ONE-CHARACTER
038300*    CODE CARRIED ON THE TABLE, USING THE REDEFINES TABLES IN
038400*    ORDRTAB.  NO MATCH DEFAULTS TO PENDING.
038500*-----------------------------------------------------------------
038600 480-TRANSLATE-ORDER-STATUS.
038700     MOVE "P"                    TO OT-ORDER-STATUS (OT-OX).
038800     INSPECT WS-FIELD-6
038900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
039000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
039100     SET OT-SX TO 1.
039200 480-SCAN-STATUS-NAMES.
039300     IF OT-SX GREATER THAN 4
039400         GO TO 480-TRANSLATE-ORDER-STATUS-EXIT.
039500     IF WS-FIELD-6 (1:9) = OT-STATUS-NAME (OT-SX)
039600         SET OT-CX TO OT-SX
039700         MOVE OT-STATUS-CODE-ENTRY (OT-CX)
039800                                  TO OT-ORDER-STATUS (OT-OX)
039900         GO TO 480-TRANSLATE-ORDER-STATUS-EXIT.
040000     SET OT-SX UP BY 1.
040100     GO TO 480-SCAN-STATUS-NAMES.
040200*
040300 480-TRANSLATE-ORDER-STATUS-EXIT.
040400     EXIT.
040500*-----------------------------------------------------------------
040600*    SPLIT THE SEMICOLON-DELIMITED PRODUCT-ID LIST INTO THE
040700*    ORDER ENTRY'S OT-PRODUCT-ID-LIST TABLE.
040800*-----------------------------------------------------------------
040900 490-SPLIT-PRODUCT-ID-LIST.
041000     MOVE ZERO                   TO OT-PRODUCT-COUNT (OT-OX).
041100     MOVE SPACES                 TO WS-FIELD-1.
041200     SET WS-PX TO 1.
041300     MOVE 1                      TO WS-SPLIT-POINTER.
041400*
041500 490-SCAN-PRODLIST-CHAR.
041600     IF WS-PX GREATER THAN 50
041700         GO TO 490-SPLIT-PRODUCT-ID-LIST-EXIT.
041800     IF WS-PRODLIST-ENTRY (WS-PX) = ";" OR
041900        WS-PRODLIST-ENTRY (WS-PX) = SPACE
042000         IF WS-FIELD-1 NOT = SPACES
042100             ADD 1 TO OT-PRODUCT-COUNT (OT-OX)
042200             MOVE WS-FIELD-1
042300                 TO OT-PRODUCT-ID-LIST (OT-OX,
042400                                         OT-PRODUCT-COUNT (OT-OX))
042500             MOVE SPACES TO WS-FIELD-1
042600             MOVE 1 TO WS-SPLIT-POINTER
042700         END-IF
042800         IF WS-PRODLIST-ENTRY (WS-PX) = SPACE
042900             GO TO 490-SPLIT-PRODUCT-ID-LIST-EXIT
043000         END-IF
043100     ELSE
043200         MOVE WS-PRODLIST-ENTRY (WS-PX)
043300             TO WS-FIELD-1 (WS-SPLIT-POINTER:1)
043400         SET WS-SPLIT-POINTER UP BY 1
043500     END-IF.
043600     SET WS-PX UP BY 1.
043700     GO TO 490-SCAN-PRODLIST-CHAR.
043800*
043900 490-SPLIT-PRODUCT-ID-LIST-EXIT.
044000     EXIT.
044100*-----------------------------------------------------------------
044200*    APPEND THIS ORDER-ID TO ITS OWNING CUSTOMER'S ORDER LIST.
044300*-----------------------------------------------------------------
044400 495-APPEND-CUSTOMER-ORDER.
044500     SET CT-CX TO 1.
044600 495-FIND-OWNING-CUSTOMER.
044700     IF CT-CX GREATER THAN CT-CUSTOMER-COUNT
044800         GO TO 495-APPEND-CUSTOMER-ORDER-EXIT.
044900     IF CT-CUSTOMER-ID (CT-CX) = OT-ORDER-CUST-ID (OT-OX)
045000         IF CT-ORDER-COUNT (CT-CX) LESS THAN CT-MAX-ORDERS-PER-CUST
045100             ADD 1 TO CT-ORDER-COUNT (CT-CX)
045200             MOVE OT-ORDER-ID (OT-OX)
045300                 TO CT-ORDER-ID-LIST (CT-CX, CT-ORDER-COUNT (CT-CX))
045400         END-IF
045500         GO TO 495-APPEND-CUSTOMER-ORDER-EXIT.
045600     SET CT-CX UP BY 1.
045700     GO TO 495-FIND-OWNING-CUSTOMER.
045800*
045900 495-APPEND-CUSTOMER-ORDER-EXIT.
046000     EXIT.
046100*-----------------------------------------------------------------
046200*    REVIEW FILE LOAD -- REVIEW-ID,PRODUCT-ID,CUSTOMER-ID,RATING,
046300*    COMMENT-TEXT.  A REVIEW WHOSE PRODUCT-ID IS NOT ON THE
046400*    PRODUCT TABLE IS COUNTED AND DROPPED, NOT LOADED.
046500*-----------------------------------------------------------------
046600 400-LOAD-REVIEW-FILE.
046700     OPEN INPUT REVIEW-FILE.
046800     IF NOT WS-REVIEW-OK
046900         GO TO 400-LOAD-REVIEW-FILE-EXIT.
047000*
047100 400-READ-REVIEW.
047200     READ REVIEW-FILE
047300         AT END
047400             SET WS-REVIEW-EOF TO TRUE
047500             GO TO 400-CLOSE-REVIEW.
047600     IF WS-REVIEW-IS-HDR
047700         MOVE "N" TO WS-REVIEW-HDR-SW
047800         GO TO 400-READ-REVIEW.
047900*
048000     MOVE REVIEW-IN-LINE         TO WS-SPLIT-LINE.
048100     PERFORM 900-SPLIT-LINE-5-FIELDS
048200         THRU 900-SPLIT-LINE-5-FIELDS-EXIT.
048300*
048400     MOVE WS-FIELD-2             TO WS-REVIEW-PRODUCT-ID.
048500     PERFORM 470-FIND-PRODUCT-FOR-REVIEW
048600         THRU 470-FIND-PRODUCT-FOR-REVIEW-EXIT.
048700*
048800     IF NOT WS-REVIEW-PRODUCT-FOUND
048900         ADD 1 TO WS-REVIEWS-DROPPED
049000         GO TO 400-READ-REVIEW.
049100*
049200     MOVE WS-FIELD-5             TO WS-QS-SOURCE.
049300     PERFORM 960-STRIP-QUOTE-CHARS
049400         THRU 960-STRIP-QUOTE-CHARS-EXIT.
049500     IF PT-REVIEW-COUNT (PT-PX) LESS THAN PT-MAX-REVIEWS
049600         ADD 1 TO PT-REVIEW-COUNT (PT-PX)
049700         SET PT-RX TO PT-REVIEW-COUNT (PT-PX)
049800         MOVE WS-FIELD-1  TO PT-REVIEW-ID (PT-PX, PT-RX)
049900         MOVE WS-FIELD-3  TO PT-REVIEW-CUST-ID (PT-PX, PT-RX)
050000         MOVE WS-FIELD-4  TO PT-REVIEW-RATING (PT-PX, PT-RX)
050100         MOVE WS-QS-RESULT TO PT-REVIEW-COMMENT (PT-PX, PT-RX)
050200         ADD WS-FIELD-4 NUMERIC TO PT-RATING-TOTAL (PT-PX)
050300         ADD 1 TO WS-REVIEWS-LOADED
050400     ELSE
050500         ADD 1 TO WS-REVIEWS-DROPPED
050600     END-IF.
050700     GO TO 400-READ-REVIEW.
050800*
050900 400-CLOSE-REVIEW.
051000     CLOSE REVIEW-FILE.
051100*
051200 400-LOAD-REVIEW-FILE-EXIT.
051300     EXIT.
051400*-----------------------------------------------------------------
051500*    LOCATE THE PRODUCT TABLE ENTRY FOR WS-REVIEW-PRODUCT-ID.
051600*    LEAVES PT-PX SET TO THE ENTRY ON A FOUND MATCH.
051700*-----------------------------------------------------------------
051800 470-FIND-PRODUCT-FOR-REVIEW.
051900     MOVE "N"                    TO WS-REVIEW-FOUND-SW.
052000     SET PT-PX TO 1.
052100 470-SCAN-PRODUCTS-FOR-REVIEW.
052200     IF PT-PX GREATER THAN PT-PRODUCT-COUNT
052300         GO TO 470-FIND-PRODUCT-FOR-REVIEW-EXIT.
052400     IF PT-PRODUCT-ID (PT-PX) = WS-REVIEW-PRODUCT-ID
052500         MOVE "Y" TO WS-REVIEW-FOUND-SW
052600         GO TO 470-FIND-PRODUCT-FOR-REVIEW-EXIT.
052700     SET PT-PX UP BY 1.
052800     GO TO 470-SCAN-PRODUCTS-FOR-REVIEW.
052900*
053000 470-FIND-PRODUCT-FOR-REVIEW-EXIT.
053100     EXIT.
053200*-----------------------------------------------------------------
053300*    WRITE THE LOAD-STEP AUDIT COUNTS TO THE RUN REPORT.
053400*-----------------------------------------------------------------
053500 500-WRITE-LOAD-COUNTS.
053600     MOVE SPACES                 TO WS-REPORT-LINE-AREA.
053700     MOVE "PRODUCTS LOADED"      TO WS-RPT-LABEL.
053800     MOVE WS-PRODUCTS-LOADED     TO WS-RPT-COUNT.
053900     MOVE WS-REPORT-LINE-AREA    TO REPORT-LINE.
054000     WRITE REPORT-LINE.
054100*
054200     MOVE SPACES                 TO WS-REPORT-LINE-AREA.
054300     MOVE "CUSTOMERS LOADED"     TO WS-RPT-LABEL.
054400     MOVE WS-CUSTOMERS-LOADED    TO WS-RPT-COUNT.
054500     MOVE WS-REPORT-LINE-AREA    TO REPORT-LINE.
054600     WRITE REPORT-LINE.
054700*
054800     MOVE SPACES                 TO WS-REPORT-LINE-AREA.
054900     MOVE "ORDERS LOADED"        TO WS-RPT-LABEL.
055000     MOVE WS-ORDERS-LOADED       TO WS-RPT-COUNT.
055100     MOVE WS-REPORT-LINE-AREA    TO REPORT-LINE.
055200     WRITE REPORT-LINE.
055300*
055400     MOVE SPACES                 TO WS-REPORT-LINE-AREA.
055500     MOVE "REVIEWS LOADED"       TO WS-RPT-LABEL.
055600     MOVE WS-REVIEWS-LOADED      TO WS-RPT-COUNT.
055700     MOVE WS-REPORT-LINE-AREA    TO REPORT-LINE.
055800     WRITE REPORT-LINE.
055900*
056000     MOVE SPACES                 TO WS-REPORT-LINE-AREA.
056100     MOVE "REVIEWS DROPPED"      TO WS-RPT-LABEL.
056200     MOVE WS-REVIEWS-DROPPED     TO WS-RPT-COUNT.
056300     MOVE WS-REPORT-LINE-AREA    TO REPORT-LINE.
056400     WRITE REPORT-LINE.
056500*
056600 500-WRITE-LOAD-COUNTS-EXIT.
056700     EXIT.
056800*-----------------------------------------------------------------
056900*    GENERIC COMMA-SPLIT PARAGRAPHS -- ONE PER ARITY NEEDED.
057000*    ALL SHARE WS-SPLIT-LINE / WS-SPLIT-LENGTH / WS-SPLIT-POINTER.
057100*-----------------------------------------------------------------
057200 900-SPLIT-LINE-3-FIELDS.
057300     MOVE ZERO                   TO WS-FIELD-CTR.
057400     MOVE 1                      TO WS-SPLIT-POINTER.
057500     PERFORM 950-EXTRACT-ONE-FIELD THRU 950-EXTRACT-ONE-FIELD-EXIT
057600         3 TIMES.
057700 900-SPLIT-LINE-3-FIELDS-EXIT.
057800     EXIT.
057900*
058000 900-SPLIT-LINE-4-FIELDS.
058100     MOVE ZERO                   TO WS-FIELD-CTR.
058200     MOVE 1                      TO WS-SPLIT-POINTER.
058300     PERFORM 950-EXTRACT-ONE-FIELD THRU 950-EXTRACT-ONE-FIELD-EXIT
058400         4 TIMES.
058500 900-SPLIT-LINE-4-FIELDS-EXIT.
058600     EXIT.
058700*
058800 900-SPLIT-LINE-5-FIELDS.
058900     MOVE ZERO                   TO WS-FIELD-CTR.
059000     MOVE 1                      TO WS-SPLIT-POINTER.
059100     PERFORM 950-EXTRACT-ONE-FIELD THRU 950-EXTRACT-ONE-FIELD-EXIT
059200         5 TIMES.
059300 900-SPLIT-LINE-5-FIELDS-EXIT.
059400     EXIT.
059500*
059600 910-SPLIT-LINE-6-FIELDS.
059700     MOVE ZERO                   TO WS-FIELD-CTR.
059800     MOVE 1                      TO WS-SPLIT-POINTER.
059900     PERFORM 950-EXTRACT-ONE-FIELD THRU 950-EXTRACT-ONE-FIELD-EXIT
060000         6 TIMES.
060100 910-SPLIT-LINE-6-FIELDS-EXIT.
060200     EXIT.
060300*-----------------------------------------------------------------
060400*    EXTRACT THE NEXT COMMA-DELIMITED FIELD FROM WS-SPLIT-LINE,
060500*    ADVANCING WS-SPLIT-POINTER PAST IT.  WS-FIELD-CTR TRACKS
060600*    WHICH OF THE SIX RECEIVING FIELDS TO FILL.  A FIELD MAY
060700*    ARRIVE WRAPPED IN DOUBLE QUOTES (ORDERS PRODUCT-ID LIST,
060800*    REVIEWS COMMENT TEXT) -- WS-QUOTE-SW TRACKS WHETHER THE
060900*    SCAN IS CURRENTLY INSIDE A QUOTED SECTION SO A COMMA OR
061000*    SEMICOLON RIDING INSIDE THE QUOTES IS NOT TREATED AS A
061100*    FIELD DELIMITER.  THE QUOTE CHARACTERS THEMSELVES PASS
061200*    THROUGH TO WS-SCAN-RESULT HERE AND ARE STRIPPED LATER, ON
061300*    THE TWO FIELDS THAT NEED IT, BY 960-STRIP-QUOTE-CHARS.
061400*-----------------------------------------------------------------
061500 950-EXTRACT-ONE-FIELD.
061600     ADD 1 TO WS-FIELD-CTR.
061700     MOVE SPACES TO WS-SCAN-RESULT.
061800     SET WS-SX TO 1.
061900     MOVE "N" TO WS-QUOTE-SW.
062000 950-SCAN-FOR-COMMA.
062100     IF WS-SPLIT-POINTER GREATER THAN 160
062200         GO TO 950-STORE-FIELD.
062300     IF WS-SPLIT-LINE (WS-SPLIT-POINTER:1) = QUOTE
062400         IF WS-IN-QUOTES
062500             MOVE "N" TO WS-QUOTE-SW
062600         ELSE
062700             MOVE "Y" TO WS-QUOTE-SW
062800         END-IF
062900         MOVE WS-SPLIT-LINE (WS-SPLIT-POINTER:1)
063000             TO WS-SCAN-RESULT (WS-SX:1)
063100         SET WS-SX UP BY 1
063200         SET WS-SPLIT-POINTER UP BY 1
063300         GO TO 950-SCAN-FOR-COMMA
063400     END-IF.
063500     IF WS-SPLIT-LINE (WS-SPLIT-POINTER:1) = "," AND
063600        NOT WS-IN-QUOTES
063700         SET WS-SPLIT-POINTER UP BY 1
063800         GO TO 950-STORE-FIELD.
063900     IF WS-SPLIT-LINE (WS-SPLIT-POINTER:1) = SPACE AND
064000        WS-SX = 1 AND NOT WS-IN-QUOTES
064100         GO TO 950-STORE-FIELD.
064200     MOVE WS-SPLIT-LINE (WS-SPLIT-POINTER:1)
064300         TO WS-SCAN-RESULT (WS-SX:1).
064400     SET WS-SX UP BY 1.
064500     SET WS-SPLIT-POINTER UP BY 1.
064600     GO TO 950-SCAN-FOR-COMMA.
064700*
064800 950-STORE-FIELD.
064900     EVALUATE WS-FIELD-CTR
065000         WHEN 1  MOVE WS-SCAN-RESULT TO WS-FIELD-1
065100         WHEN 2  MOVE WS-SCAN-RESULT TO WS-FIELD-2
065200         WHEN 3  MOVE WS-SCAN-RESULT TO WS-FIELD-3
065300         WHEN 4  MOVE WS-SCAN-RESULT TO WS-FIELD-4
065400         WHEN 5  MOVE WS-SCAN-RESULT TO WS-FIELD-5
065500         WHEN 6  MOVE WS-SCAN-RESULT TO WS-FIELD-6
065600     END-EVALUATE.
065700*
065800 950-EXTRACT-ONE-FIELD-EXIT.
065900     EXIT.
066000*-----------------------------------------------------------------
066100*    STRIP DOUBLE-QUOTE CHARACTERS OUT OF WS-QS-SOURCE, LEAVING
066200*    THE RESULT IN WS-QS-RESULT.  USED ON THE ORDERS PRODUCT-ID
066300*    LIST FIELD AND THE REVIEWS COMMENT FIELD -- THE ONLY TWO
066400*    FIELDS ON THE MASTER FILES THAT MAY ARRIVE QUOTED -- SO THE
066500*    QUOTE MARKS THEMSELVES NEVER LAND ON THE TABLE.
066600*-----------------------------------------------------------------
066700 960-STRIP-QUOTE-CHARS.
066800     MOVE SPACES                 TO WS-QS-RESULT.
066900     MOVE 1                      TO WS-QS-IN.
067000     MOVE 1                      TO WS-QS-OUT.
067100 960-QS-SCAN.
067200     IF WS-QS-IN GREATER THAN 50
067300         GO TO 960-STRIP-QUOTE-CHARS-EXIT.
067400     IF WS-QS-SOURCE (WS-QS-IN:1) NOT = QUOTE
067500         MOVE WS-QS-SOURCE (WS-QS-IN:1)
067600             TO WS-QS-RESULT (WS-QS-OUT:1)
067700         SET WS-QS-OUT UP BY 1.
067800     SET WS-QS-IN UP BY 1.
067900     GO TO 960-QS-SCAN.
068000*
068100 960-STRIP-QUOTE-CHARS-EXIT.
068200     EXIT.
