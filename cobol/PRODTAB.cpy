000100*****************************************************************
000200*                                                               *
000300*  COPYBOOK  = PRODTAB                                         *
000400*                                                               *
000500*  DESCRIPTIVE NAME = PRODUCT MASTER TABLE / PRODUCT RECORD     *
000600*                     LAYOUT FOR THE E-COMMERCE INVENTORY AND   *
000700*                     ORDER RUN.  EACH ENTRY CARRIES ITS OWN    *
000800*                     EMBEDDED REVIEW SUB-TABLE SO THE REVIEW   *
000900*                     MAINTENANCE AND RATING PARAGRAPHS NEVER   *
001000*                     HAVE TO CROSS-REFERENCE A SEPARATE FILE.  *
001100*                                                               *
001200*  THIS MEMBER IS COPIED INTO WORKING-STORAGE OF BATCHRUN (THE  *
001300*  BATCH DRIVER, WHICH OWNS THE TABLE) AND INTO THE LINKAGE     *
001400*  SECTION OF EVERY WORKER PROGRAM THAT RECEIVES THE PRODUCT    *
001500*  TABLE BY REFERENCE (DATALOADER, CATALOGMAINT, ANALYTICS-     *
001600*  REPORT).  KEEP ALL COPIES IN STEP -- A CHANGED OCCURS COUNT  *
001700*  HERE MUST BE RECOMPILED INTO EVERY PROGRAM THAT COPIES IT.   *
001800*                                                               *
001900*  CHANGE ACTIVITY :                                            *
002000*  PN= REASON  DATE    PROGRAMMER    REMARKS                    *
002100*  $D0= INIT   861103  A.MOHANTY  : INITIAL PRODUCT MASTER      *
002200*  $P1= CR114  870226  B.KIM      : ADDED OUT-OF-STOCK SUPPORT  *
002300*  $P2= CR228  881017  E.SVESH    : ADDED EMBEDDED REVIEW TABLE *
002400*  $P3= Y2K07  990104  N.CHUBAREV : Y2K REVIEW - NO DATE FIELDS *
002500*                                   ON THIS RECORD, NONE ADDED  *
002600*  $P4= CR401  031015  K.DABIC    : RAISED MAX-REVIEWS 20 TO 30 *
002700*****************************************************************
002800*
002900*    PRODUCT TABLE SIZING CONSTANTS
003000*
003100 01  PT-CONSTANTS.
003200     05  PT-MAX-PRODUCTS         PIC 9(4) COMP VALUE 500.
003300     05  PT-MAX-REVIEWS          PIC 9(2) COMP VALUE 30.
003400     05  FILLER                  PIC X(02).
003500*
003600*    THE PRODUCT TABLE ITSELF.  PT-PRODUCT-COUNT IS THE HIGH-
003700*    WATER MARK OF ENTRIES CURRENTLY IN USE -- NOT EVERY
003800*    OCCURRENCE OF PT-PRODUCT-ENTRY IS NECESSARILY POPULATED.
003900*
004000 01  PRODUCT-TABLE-AREA.
004100     05  PT-PRODUCT-COUNT        PIC 9(4) COMP VALUE ZERO.
004200     05  FILLER                  PIC X(04).
004300     05  PT-PRODUCT-ENTRY OCCURS 500 TIMES
004400             INDEXED BY PT-PX.
004500         10  PT-PRODUCT-ID       PIC 9(9).
004600         10  PT-PRODUCT-NAME     PIC X(40).
004700         10  PT-UNIT-PRICE       PIC S9(7)V99.
004800         10  PT-STOCK-QTY        PIC S9(7).
004900         10  PT-REVIEW-COUNT     PIC 9(2) COMP.
005000         10  PT-RATING-TOTAL     PIC 9(4) COMP.
005100         10  PT-REVIEW-ENTRY OCCURS 30 TIMES
005200                 INDEXED BY PT-RX.
005300             15  PT-REVIEW-ID       PIC 9(9).
005400             15  PT-REVIEW-CUST-ID  PIC 9(9).
005500             15  PT-REVIEW-RATING   PIC 9(1).
005600             15  PT-REVIEW-COMMENT  PIC X(80).
005700             15  FILLER             PIC X(02).
005800         10  FILLER              PIC X(08).
